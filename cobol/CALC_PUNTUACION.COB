000100******************************************************************        
000200* AUTORES: MARILUZ, NOELIA                                                
000300* PROGRAMA: VIGILANCIA DE MERCADO                                         
000400* FECHA: 11/07/99                                                         
000500* OBJETIVO: COMBINA LAS SEIS HEURISTICAS DE CALC_HEURISTICAS EN           
000600* UNA PUNTUACION DE SOSPECHA 0-100 CON ETIQUETA Y RAZONAMIENTO,           
000700* PARA UN GRUPO DE OPERACIONES (TODO EL EVENTO O UN SOLO                  
000800* RESULTADO).                                                             
000900******************************************************************        
001000*----------------------------------------------------------------         
001100*                       HISTORIAL DE CAMBIOS                              
001200*----------------------------------------------------------------         
001300* 1999-07-11 ML  CR-0198  ALTA INICIAL: PESOS Y ETIQUETA                  
001400* 1999-11-09 NO  CR-0204  Y2K - SIN CAMPOS DE FECHA DE 2 DIGITOS,         
001500*                         SIN CAMBIO EN ESTE PROGRAMA                     
001600* 2004-05-06 AA  CR-0355  SE ANADE LA SELECCION DE RAZONES                
001700*                         (TOP-4 DISPARADAS O TOP-2 INTENSIDAD)           
001800* 2013-10-03 ML  CR-0561  SE AJUSTA EL PESO DE PING-PONG DE 0,10 A        
001900*                         0,15 Y SE COMPENSA EN RONDA-VUELTA              
002000* 2018-02-27 NO  CR-0699  SE ANADE ETIQUETA VIA 88-LEVEL EN               
002100*                         REGSCORE                                        
002200*----------------------------------------------------------------         
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    CALC_PUNTUACION.                                          
002500 AUTHOR.        MARILUZ.                                                  
002600 INSTALLATION.  DEPARTAMENTO DE VIGILANCIA DE MERCADO.                    
002700 DATE-WRITTEN.  11/07/99.                                                 
002800 DATE-COMPILED.                                                           
002900 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.                
003000******************************************************************        
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500******************************************************************        
003600 DATA DIVISION.                                                           
003700 WORKING-STORAGE SECTION.                                                 
003800*----AUXILIARES DE INDICE Y CONTEO                                        
003900 77  WS-I                      PIC 9(01)         COMP.                    
004000 77  WS-J                      PIC 9(01)         COMP.                    
004100 77  WS-K                      PIC 9(02)         COMP.                    
004200 77  WS-NUM-DISPARADAS         PIC 9(01)         COMP VALUE ZERO.         
004300 77  WS-NUM-RAZONES            PIC 9(01)         COMP VALUE ZERO.         
004400 77  WS-PUNTERO                PIC 9(03)         COMP VALUE 1.            
004500 77  WS-LONG-RESUMEN           PIC 9(02)         COMP VALUE ZERO.         
004600*----TABLA DE PESOS FIJOS POR NORMATIVA (VER CR-0198/CR-0561)             
004700 01  WS-PESOS-INICIALES.                                                  
004800     05  FILLER                PIC 9V9999         VALUE 0.2500.           
004900     05  FILLER                PIC 9V9999         VALUE 0.2000.           
005000     05  FILLER                PIC 9V9999         VALUE 0.2000.           
005100     05  FILLER                PIC 9V9999         VALUE 0.1500.           
005200     05  FILLER                PIC 9V9999         VALUE 0.1000.           
005300     05  FILLER                PIC 9V9999         VALUE 0.1000.           
005400 01  WS-TABLA-PESOS REDEFINES WS-PESOS-INICIALES.                         
005500     05  WS-PESO OCCURS 6 TIMES PIC 9V9999.                               
005600*----COMBINACION DE COMPONENTES                                           
005700 01  WS-COMPONENTE             PIC 9V9999         VALUE ZERO.             
005800 01  WS-SUMA-PESADA            PIC 9(01)V9999     VALUE ZERO.             
005900 01  WS-SUMA-PESADA-R REDEFINES WS-SUMA-PESADA.                           
006000     05  WS-SUMA-PESADA-ENT    PIC 9(01).                                 
006100     05  WS-SUMA-PESADA-DEC    PIC 9(04).                                 
006200*----SELECCION DE ORDEN POR INTENSIDAD (CUANDO NADA SE DISPARA)           
006300 01  WS-ORDEN-INICIAL.                                                    
006400     05  FILLER                PIC 9(01)          VALUE 1.                
006500     05  FILLER                PIC 9(01)          VALUE 2.                
006600     05  FILLER                PIC 9(01)          VALUE 3.                
006700     05  FILLER                PIC 9(01)          VALUE 4.                
006800     05  FILLER                PIC 9(01)          VALUE 5.                
006900     05  FILLER                PIC 9(01)          VALUE 6.                
007000 01  WS-TABLA-ORDEN REDEFINES WS-ORDEN-INICIAL.                           
007100     05  WS-ORDEN OCCURS 6 TIMES PIC 9(01).                               
007200******************************************************************        
007300 LINKAGE SECTION.                                                         
007400 01  LK-NUM-TRADES             PIC 9(05)         COMP.                    
007500 01  LK-TRADES.                                                           
007600     05  LK-TRADE OCCURS 1 TO 20000 TIMES                                 
007700                  DEPENDING ON LK-NUM-TRADES.                             
007800*        MISMO LAYOUT QUE COPY REGTRADE, REPETIDO AQUI PORQUE             
007900*        EL NIVEL 01 DE LA COPY NO PUEDE ANIDARSE BAJO OCCURS.            
008000         10  TR-TIMESTAMP          PIC 9(10).                             
008100         10  TR-TIMESTAMP-R REDEFINES TR-TIMESTAMP.                       
008200             15  TR-TS-MINUTOS     PIC 9(08).                             
008300             15  TR-TS-SEGUNDOS    PIC 9(02).                             
008400         10  TR-WALLET-ID          PIC X(42).                             
008500         10  TR-WALLET-AUSENTE     PIC X(01).                             
008600             88  TR-SIN-CARTERA          VALUE "S".                       
008700             88  TR-CON-CARTERA          VALUE "N".                       
008800         10  TR-SIDE               PIC X(04).                             
008900             88  TR-LADO-COMPRA          VALUE "BUY ".                    
009000             88  TR-LADO-VENTA           VALUE "SELL".                    
009100         10  TR-CONDITION-ID       PIC X(20).                             
009200         10  TR-OUTCOME-INDEX      PIC S9(02).                            
009300         10  TR-OUTCOME-NAME       PIC X(20).                             
009400         10  TR-TRADE-SIZE         PIC S9(09)V99.                         
009500         10  TR-TRADE-PRICE        PIC S9(01)V9999.                       
009600         10  TR-NOTIONAL-CALC      PIC S9(11)V99.                         
009700         10  FILLER                PIC X(09).                             
009800 01  LK-FILTRO-CONDITION       PIC X(20).                                 
009900 01  LK-FILTRO-OUTCOME         PIC S9(02).                                
010000 01  LK-MIN-SIZE               PIC S9(05)V99.                             
010100 01  LK-TICK-SIZE              PIC S9(01)V9999.                           
010200 COPY REGSCORE REPLACING REG-PUNTUACION BY LK-PUNTUACION.                 
010300******************************************************************        
010400*                    PROCEDURE DIVISION                                   
010500******************************************************************        
010600 PROCEDURE DIVISION USING LK-NUM-TRADES LK-TRADES                         
010700                           LK-FILTRO-CONDITION LK-FILTRO-OUTCOME          
010800                           LK-MIN-SIZE LK-TICK-SIZE                       
010900                           LK-PUNTUACION.                                 
011000*-------------------                                                      
011100     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO.                          
011200     GOBACK.                                                              
011300                                                                          
011400* 2000-PROCESO LLAMA A CALC_HEURISTICAS SOBRE EL GRUPO RECIBIDO Y         
011500* COMBINA SUS SEIS RESULTADOS EN LA PUNTUACION FINAL.                     
011600 2000-PROCESO.                                                            
011700*-------------                                                            
011800     MOVE ZERO TO WS-SUMA-PESADA                                          
011900     MOVE ZERO TO WS-NUM-DISPARADAS                                       
012000     CALL "CALC_HEURISTICAS" USING LK-NUM-TRADES LK-TRADES                
012100             LK-FILTRO-CONDITION LK-FILTRO-OUTCOME                        
012200             LK-MIN-SIZE LK-TICK-SIZE                                     
012300             PU-HEURISTICAS                                               
012400     PERFORM 2100-COMBINAR-PESOS THRU 2100-FIN-COMBINAR-PESOS             
012500             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 6                      
012600     COMPUTE PU-SCORE ROUNDED = WS-SUMA-PESADA * 100                      
012700     PERFORM 2200-ASIGNAR-ETIQUETA THRU 2200-FIN-ASIGNAR-ETIQUETA         
012800     PERFORM 2300-SELECCIONAR-RAZON                                       
012900             THRU 2300-FIN-SELECCIONAR-RAZON.                             
013000                                                                          
013100 2000-FIN-PROCESO.                                                        
013200*-----------------                                                        
013300     EXIT.                                                                
013400                                                                          
013500* COMPONENTE = 0,7 SI DISPARADA MAS 0,3 DE LA INTENSIDAD RECORTADA        
013600* A [0,1]; SUMA-PESADA ACUMULA COMPONENTE POR EL PESO DE LA FILA.         
013700 2100-COMBINAR-PESOS.                                                     
013800*---------------------                                                    
013900     IF PU-HR-INTENSIDAD(WS-I) > 1                                        
014000         MOVE 1 TO PU-HR-INTENSIDAD(WS-I)                                 
014100     END-IF                                                               
014200     IF PU-HR-DISPARADA(WS-I) = "Y"                                       
014300         ADD 1 TO WS-NUM-DISPARADAS                                       
014400         COMPUTE WS-COMPONENTE ROUNDED =                                  
014500                 0.7 + (0.3 * PU-HR-INTENSIDAD(WS-I))                     
014600     ELSE                                                                 
014700         COMPUTE WS-COMPONENTE ROUNDED =                                  
014800                 0.3 * PU-HR-INTENSIDAD(WS-I)                             
014900     END-IF                                                               
015000     COMPUTE WS-SUMA-PESADA ROUNDED =                                     
015100             WS-SUMA-PESADA + (WS-PESO(WS-I) * WS-COMPONENTE).            
015200                                                                          
015300 2100-FIN-COMBINAR-PESOS.                                                 
015400*-------------------------                                                
015500     EXIT.                                                                
015600                                                                          
015700 2200-ASIGNAR-ETIQUETA.                                                   
015800*-----------------------                                                  
015900     IF PU-SCORE >= 60                                                    
016000         MOVE "SUSPICIOUS" TO PU-LABEL                                    
016100     ELSE                                                                 
016200         IF PU-SCORE >= 35                                                
016300             MOVE "WATCH     " TO PU-LABEL                                
016400         ELSE                                                             
016500             MOVE "NORMAL    " TO PU-LABEL                                
016600         END-IF                                                           
016700     END-IF.                                                              
016800                                                                          
016900 2200-FIN-ASIGNAR-ETIQUETA.                                               
017000*----------------------------                                             
017100     EXIT.                                                                
017200                                                                          
017300* SI ALGUNA HEURISTICA SE DISPARO, LA RAZON SON LOS RESUMENES DE          
017400* LAS DISPARADAS (HASTA 4). SI NINGUNA SE DISPARO, LA RAZON SON           
017500* LOS RESUMENES DE LAS DOS DE MAYOR INTENSIDAD (ORDEN POR                 
017600* INSERCION SOBRE LA TABLA DE INDICES WS-ORDEN).                          
017700 2300-SELECCIONAR-RAZON.                                                  
017800*-------------------------                                                
017900     MOVE SPACES TO PU-RAZONES                                            
018000     MOVE 1 TO WS-PUNTERO                                                 
018100     MOVE ZERO TO WS-NUM-RAZONES                                          
018200     IF WS-NUM-DISPARADAS > 0                                             
018300         PERFORM 2310-ANADIR-DISPARADAS                                   
018400                 THRU 2310-FIN-ANADIR-DISPARADAS                          
018500                 VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 6                  
018600                 OR WS-NUM-RAZONES > 3                                    
018700     ELSE                                                                 
018800         PERFORM 2320-ORDENAR-INTENSIDAD                                  
018900                 THRU 2320-FIN-ORDENAR-INTENSIDAD                         
019000                 VARYING WS-I FROM 2 BY 1 UNTIL WS-I > 6                  
019100         PERFORM 2330-ANADIR-TOP-INTENSIDAD                               
019200                 THRU 2330-FIN-ANADIR-TOP-INTENSIDAD                      
019300                 VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 2                  
019400     END-IF.                                                              
019500                                                                          
019600 2300-FIN-SELECCIONAR-RAZON.                                              
019700*------------------------------                                           
019800     EXIT.                                                                
019900                                                                          
020000 2310-ANADIR-DISPARADAS.                                                  
020100*-------------------------                                                
020200     IF PU-HR-DISPARADA(WS-I) = "Y"                                       
020300         PERFORM 2340-ANADIR-UN-RESUMEN                                   
020400                 THRU 2340-FIN-ANADIR-UN-RESUMEN                          
020500     END-IF.                                                              
020600                                                                          
020700 2310-FIN-ANADIR-DISPARADAS.                                              
020800*----------------------------                                             
020900     EXIT.                                                                
021000                                                                          
021100* SELECCION POR INSERCION DESCENDENTE SOBRE LOS INDICES, IGUAL            
021200* CRITERIO QUE 3010-ORDENAR-CARTERAS DE CALC_HEURISTICAS.                 
021300 2320-ORDENAR-INTENSIDAD.                                                 
021400*--------------------------                                               
021500     MOVE WS-I TO WS-J                                                    
021600     PERFORM 2321-DESPLAZAR-INDICE                                        
021700             THRU 2321-FIN-DESPLAZAR-INDICE.                              
021800                                                                          
021900 2320-FIN-ORDENAR-INTENSIDAD.                                             
022000*-------------------------------                                          
022100     EXIT.                                                                
022200                                                                          
022300 2321-DESPLAZAR-INDICE.                                                   
022400*------------------------                                                 
022500     IF WS-J > 1                                                          
022600        AND PU-HR-INTENSIDAD(WS-ORDEN(WS-J - 1))                          
022700            < PU-HR-INTENSIDAD(WS-ORDEN(WS-J))                            
022800         MOVE WS-ORDEN(WS-J)     TO WS-PUNTERO                            
022900         MOVE WS-ORDEN(WS-J - 1) TO WS-ORDEN(WS-J)                        
023000         MOVE WS-PUNTERO         TO WS-ORDEN(WS-J - 1)                    
023100         SUBTRACT 1 FROM WS-J                                             
023200         GO TO 2321-DESPLAZAR-INDICE                                      
023300     END-IF.                                                              
023400                                                                          
023500 2321-FIN-DESPLAZAR-INDICE.                                               
023600*-----------------------------                                            
023700     EXIT.                                                                
023800                                                                          
023900 2330-ANADIR-TOP-INTENSIDAD.                                              
024000*-----------------------------                                            
024100     MOVE WS-ORDEN(WS-J) TO WS-I                                          
024200     PERFORM 2340-ANADIR-UN-RESUMEN                                       
024300             THRU 2340-FIN-ANADIR-UN-RESUMEN.                             
024400                                                                          
024500 2330-FIN-ANADIR-TOP-INTENSIDAD.                                          
024600*----------------------------------                                       
024700     EXIT.                                                                
024800                                                                          
024900* ANADE EL RESUMEN DE LA HEURISTICA WS-I A PU-RAZONES, CON                
025000* SEPARADOR "; " CUANDO YA HAY UNA RAZON PREVIA. EL RESUMEN SE            
025100* RECORTA A SU LONGITUD REAL (BUSQUEDA DEL ULTIMO CARACTER NO             
025200* BLANCO, YA QUE PIC X(80) NO PERMITE DELIMITED BY SPACE SOBRE UN         
025300* TEXTO CON ESPACIOS INTERNOS).                                           
025400 2340-ANADIR-UN-RESUMEN.                                                  
025500*--------------------------                                               
025600     IF WS-NUM-RAZONES > 0                                                
025700         STRING "; " DELIMITED BY SIZE                                    
025800                INTO PU-RAZONES                                           
025900                WITH POINTER WS-PUNTERO                                   
026000     END-IF                                                               
026100     MOVE 80 TO WS-K                                                      
026200     PERFORM 2350-RECORTAR-RESUMEN THRU 2350-FIN-RECORTAR-RESUMEN         
026300             UNTIL WS-K = 0                                               
026400             OR PU-HR-RESUMEN(WS-I)(WS-K:1) NOT = SPACE                   
026500     IF WS-K = 0                                                          
026600         MOVE 1 TO WS-LONG-RESUMEN                                        
026700     ELSE                                                                 
026800         MOVE WS-K TO WS-LONG-RESUMEN                                     
026900     END-IF                                                               
027000     STRING PU-HR-RESUMEN(WS-I)(1:WS-LONG-RESUMEN)                        
027100            DELIMITED BY SIZE                                             
027200            INTO PU-RAZONES                                               
027300            WITH POINTER WS-PUNTERO                                       
027400     ADD 1 TO WS-NUM-RAZONES.                                             
027500                                                                          
027600 2340-FIN-ANADIR-UN-RESUMEN.                                              
027700*------------------------------                                           
027800     EXIT.                                                                
027900                                                                          
028000 2350-RECORTAR-RESUMEN.                                                   
028100*------------------------                                                 
028200     SUBTRACT 1 FROM WS-K.                                                
028300                                                                          
028400 2350-FIN-RECORTAR-RESUMEN.                                               
028500*----------------------------                                             
028600     EXIT.                                                                
028700                                                                          
028800 END PROGRAM CALC_PUNTUACION.                                             
