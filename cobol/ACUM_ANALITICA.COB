000100******************************************************************        
000200* AUTORES: AITOR, NOELIA                                                  
000300* PROGRAMA: VIGILANCIA DE MERCADO                                         
000400* FECHA: 18/02/06                                                         
000500* OBJETIVO: RECORRE TODAS LAS OPERACIONES DE UN EVENTO Y ACUMULA          
000600* LOS TOTALES DE CONTROL DEL INFORME (VISION DE MERCADO,                  
000700* COBERTURA DE CARTERAS, SERIE TEMPORAL) Y PUNTUA CADA                    
000800* RESULTADO (OUTCOME) LLAMANDO A CALC_PUNTUACION.                         
000900******************************************************************        
001000*----------------------------------------------------------------         
001100*                       HISTORIAL DE CAMBIOS                              
001200*----------------------------------------------------------------         
001300* 2006-02-18 AA  CR-0398  ALTA INICIAL: TOTALES, PROMEDIOS Y              
001400*                         OPERACION MAYOR POR TAMANO/NOTIONAL             
001500* 2012-08-30 NO  CR-0540  SE ANADE LA SERIE TEMPORAL POR MINUTO           
001600* 2019-04-05 ML  CR-0715  SE ANADE COBERTURA DE CARTERAS Y                
001700*                         REPARTO TOP-1/TOP-3 (INSERCION SOBRE            
001800*                         LA TABLA DE CARTERAS, MISMO METODO              
001900*                         QUE CALC_HEURISTICAS)                           
002000* 2019-04-22 ML  CR-0718  SE ANADE PUNTUACION POR RESULTADO,              
002100*                         LLAMANDO A CALC_PUNTUACION POR CADA             
002200*                         GRUPO CONDITION-ID/OUTCOME-INDEX                
002300* 2024-03-05 AA  CR-0873  7050-ORDENAR-PUNTOS PASA DE INSERCION A         
002400*                         SORT SOBRE LA TABLA EN MEMORIA (INPUT/          
002500*                         OUTPUT PROCEDURE), MISMA TECNICA QUE            
002600*                         ACT_ALTA_USUARIO PARA RECONSTRUIR SU            
002700*                         FICHERO MAESTRO                                 
002800*----------------------------------------------------------------         
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.    ACUM_ANALITICA.                                           
003100 AUTHOR.        AITOR.                                                    
003200 INSTALLATION.  DEPARTAMENTO DE VIGILANCIA DE MERCADO.                    
003300 DATE-WRITTEN.  18/02/06.                                                 
003400 DATE-COMPILED.                                                           
003500 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.                
003600******************************************************************        
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300*    ORDENACION DE AN-TABLA-PUNTOS POR PUNTUACION (CR-0873).              
004400     SELECT SORT-PUNTOS ASSIGN TO SORTPUNT.                               
004500******************************************************************        
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 SD  SORT-PUNTOS                                                          
004900     RECORD CONTAINS 884 CHARACTERS.                                      
005000 01  SR-REG-PUNTOS.                                                       
005100     05  FILLER                PIC X(117).                                
005200     05  SR-SCORE              PIC 9(03)V99.                              
005300     05  FILLER                PIC X(762).                                
005400 WORKING-STORAGE SECTION.                                                 
005500*----AUXILIARES DE INDICE Y CONTEO                                        
005600 77  WS-I                      PIC 9(05)         COMP.                    
005700 77  WS-J                      PIC 9(05)         COMP.                    
005800 77  WS-K                      PIC 9(05)         COMP.                    
005900 77  WS-M                      PIC 9(02)         COMP.                    
006000 77  WS-MINUTO                 PIC 9(08)         COMP.                    
006100 77  WS-SIN-CARTERA            PIC 9(07)         COMP VALUE ZERO.         
006200 77  WS-NOTIONAL-TRADE         PIC S9(11)V99      VALUE ZERO.             
006300 77  WS-TOP3-SUMA-CT           PIC 9(07)         COMP VALUE ZERO.         
006400 77  WS-TOP3-SUMA-NOTION       PIC S9(11)V99      VALUE ZERO.             
006500 77  WS-MIN-SIZE-GRUPO         PIC S9(05)V99      VALUE ZERO.             
006600 77  WS-TICK-SIZE-GRUPO        PIC S9(01)V9999    VALUE ZERO.             
006700 77  WS-IDX-EDITADO            PIC 9(02)          VALUE ZERO.             
006800 77  WS-LONG-TEXTO             PIC 9(02)          COMP.                   
006900 77  WS-SORT-EOF-SW            PIC X(01)          VALUE "N".              
007000*----TOTALES BRUTOS (SE PROMEDIAN EN 4000-TOTALES-MERCADO)                
007100 01  WS-TOTAL-SIZE             PIC S9(11)V99      VALUE ZERO.             
007200 01  WS-TOTAL-NOTIONAL         PIC S9(11)V99      VALUE ZERO.             
007300 01  WS-TOTAL-NOTIONAL-R REDEFINES WS-TOTAL-NOTIONAL.                     
007400     05  WS-TOTAL-NOTIONAL-ENT PIC S9(11).                                
007500     05  WS-TOTAL-NOTIONAL-DEC PIC 9(02).                                 
007600*----AREA DE INTERCAMBIO PARA LA ORDENACION DE TB-CARTERAS                
007700 01  WS-CARTERA-SWAP.                                                     
007800     05  CS-WALLET-ID          PIC X(42).                                 
007900     05  CS-TRADES             PIC 9(07)         COMP.                    
008000     05  CS-NOTIONAL           PIC S9(11)V99.                             
008100*----AREA DE TRABAJO PARA CALCULO DE PORCENTAJES (SE REDONDEA             
008200*----SOLO AL MOVER AL CAMPO FINAL, NUNCA ANTES DE MULTIPLICAR             
008300*----POR 100, PARA NO PERDER PRECISION)                                   
008400 01  WS-PORC-CALC              PIC S9(03)V9999    VALUE ZERO.             
008500*----COBERTURA DE CARTERAS (VER CR-0715)                                  
008600 01  TB-CARTERAS.                                                         
008700     05  TB-NUM-CARTERAS       PIC 9(05)         COMP VALUE ZERO.         
008800     05  TB-CARTERA OCCURS 1 TO 20000 TIMES                               
008900                    DEPENDING ON TB-NUM-CARTERAS.                         
009000         10  TC-WALLET-ID      PIC X(42).                                 
009100         10  TC-TRADES         PIC 9(07)         COMP.                    
009200         10  TC-NOTIONAL       PIC S9(11)V99.                             
009300*----SERIE TEMPORAL POR MINUTO (VER CR-0540)                              
009400 01  TB-MINUTOS.                                                          
009500     05  TB-NUM-MINUTOS        PIC 9(05)         COMP VALUE ZERO.         
009600     05  TB-MINUTO OCCURS 1 TO 1500 TIMES                                 
009700                   DEPENDING ON TB-NUM-MINUTOS.                           
009800         10  TM-MINUTO         PIC 9(08).                                 
009900         10  TM-TRADES         PIC 9(05)         COMP.                    
010000         10  TM-SUMA-SIZE      PIC S9(11)V99.                             
010100         10  TM-SUMA-NOTIONAL  PIC S9(11)V99.                             
010200*----AGRUPACION POR RESULTADO (VER CR-0718)                               
010300 01  TB-RESULTADOS.                                                       
010400     05  TB-NUM-RESULTADOS     PIC 9(02)         COMP VALUE ZERO.         
010500     05  TB-RESULTADO OCCURS 1 TO 40 TIMES                                
010600                     DEPENDING ON TB-NUM-RESULTADOS.                      
010700         10  RS-COND-ID        PIC X(20).                                 
010800         10  RS-OUT-INDEX      PIC S9(02).                                
010900         10  RS-OUT-NAME       PIC X(20).                                 
011000         10  RS-TRADES         PIC 9(07)         COMP.                    
011100         10  RS-SUMA-SIZE      PIC S9(11)V99.                             
011200         10  RS-SUMA-NOTIONAL  PIC S9(11)V99.                             
011300         10  RS-LAST-PRICE     PIC S9(01)V9999.                           
011400******************************************************************        
011500 LINKAGE SECTION.                                                         
011600 01  LK-NUM-TRADES             PIC 9(05)         COMP.                    
011700 01  LK-TRADES.                                                           
011800     05  LK-TRADE OCCURS 1 TO 20000 TIMES                                 
011900                  DEPENDING ON LK-NUM-TRADES.                             
012000*        MISMO LAYOUT QUE COPY REGTRADE, REPETIDO AQUI PORQUE             
012100*        EL NIVEL 01 DE LA COPY NO PUEDE ANIDARSE BAJO OCCURS.            
012200         10  TR-TIMESTAMP          PIC 9(10).                             
012300         10  TR-TIMESTAMP-R REDEFINES TR-TIMESTAMP.                       
012400             15  TR-TS-MINUTOS     PIC 9(08).                             
012500             15  TR-TS-SEGUNDOS    PIC 9(02).                             
012600         10  TR-WALLET-ID          PIC X(42).                             
012700         10  TR-WALLET-AUSENTE     PIC X(01).                             
012800             88  TR-SIN-CARTERA          VALUE "S".                       
012900             88  TR-CON-CARTERA          VALUE "N".                       
013000         10  TR-SIDE               PIC X(04).                             
013100             88  TR-LADO-COMPRA          VALUE "BUY ".                    
013200             88  TR-LADO-VENTA           VALUE "SELL".                    
013300         10  TR-CONDITION-ID       PIC X(20).                             
013400         10  TR-OUTCOME-INDEX      PIC S9(02).                            
013500         10  TR-OUTCOME-NAME       PIC X(20).                             
013600         10  TR-TRADE-SIZE         PIC S9(09)V99.                         
013700         10  TR-TRADE-PRICE        PIC S9(01)V9999.                       
013800         10  TR-NOTIONAL-CALC      PIC S9(11)V99.                         
013900         10  FILLER                PIC X(09).                             
014000 01  LK-NUM-MERCADOS           PIC 9(02)         COMP.                    
014100 01  LK-MERCADOS.                                                         
014200     05  LK-MERCADO OCCURS 1 TO 20 TIMES                                  
014300                   DEPENDING ON LK-NUM-MERCADOS.                          
014400*        MISMO LAYOUT QUE COPY REGMERC, REPETIDO AQUI POR LA              
014500*        MISMA RAZON QUE LK-TRADES.                                       
014600         10  MC-CONDITION-ID       PIC X(20).                             
014700         10  MC-QUESTION           PIC X(60).                             
014800         10  MC-ORDER-MIN-SIZE     PIC S9(05)V99.                         
014900         10  MC-TICK-SIZE          PIC S9(01)V9999.                       
015000             88  MC-TICK-POR-DEFECTO     VALUE ZEROS.                     
015100         10  MC-TICK-SIZE-R REDEFINES MC-TICK-SIZE.                       
015200             15  MC-TICK-ENTERO    PIC S9(01).                            
015300             15  MC-TICK-DECIMAL   PIC 9(04).                             
015400         10  MC-OUTCOME-COUNT      PIC 9(02).                             
015500         10  MC-OUTCOME-NAMES OCCURS 8 TIMES PIC X(20).                   
015600         10  FILLER                PIC X(07).                             
015700 COPY REGANALIT REPLACING REG-ANALITICA BY LK-ANALITICA.                  
015800******************************************************************        
015900*                    PROCEDURE DIVISION                                   
016000******************************************************************        
016100 PROCEDURE DIVISION USING LK-NUM-TRADES LK-TRADES                         
016200                           LK-NUM-MERCADOS LK-MERCADOS                    
016300                           LK-ANALITICA.                                  
016400*-------------------                                                      
016500     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO                            
016600     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO.                          
016700     GOBACK.                                                              
016800                                                                          
016900* 1000-INICIO PONE A CERO TODOS LOS ACUMULADORES Y RECORRE UNA            
017000* SOLA VEZ LAS OPERACIONES DEL EVENTO, ACUMULANDO A LA PAR LOS            
017100* TOTALES BRUTOS, LA CARTERA MAYOR, LA TABLA DE CARTERAS, LA              
017200* SERIE POR MINUTO Y LA AGRUPACION POR RESULTADO.                         
017300 1000-INICIO.                                                             
017400*------------                                                             
017500     INITIALIZE LK-ANALITICA                                              
017600     MOVE ZERO TO WS-TOTAL-SIZE     WS-TOTAL-NOTIONAL                     
017700                  WS-SIN-CARTERA    TB-NUM-CARTERAS                       
017800                  TB-NUM-MINUTOS    TB-NUM-RESULTADOS                     
017900     PERFORM 1100-ACUMULAR-TRADE THRU 1100-FIN-ACUMULAR-TRADE             
018000             VARYING WS-I FROM 1 BY 1                                     
018100             UNTIL WS-I > LK-NUM-TRADES.                                  
018200                                                                          
018300 1000-FIN-INICIO.                                                         
018400*----------------                                                         
018500     EXIT.                                                                
018600                                                                          
018700 1100-ACUMULAR-TRADE.                                                     
018800*---------------------                                                    
018900     ADD 1 TO AN-TOTAL-TRADES                                             
019000     ADD TR-TRADE-SIZE(WS-I) TO WS-TOTAL-SIZE                             
019100     COMPUTE WS-NOTIONAL-TRADE = TR-TRADE-SIZE(WS-I)                      
019200             * TR-TRADE-PRICE(WS-I)                                       
019300     ADD WS-NOTIONAL-TRADE TO WS-TOTAL-NOTIONAL                           
019400     PERFORM 1110-COMPARAR-MAYOR-SIZE                                     
019500             THRU 1110-FIN-COMPARAR-MAYOR-SIZE                            
019600     PERFORM 1120-COMPARAR-MAYOR-NOTIONAL                                 
019700             THRU 1120-FIN-COMPARAR-MAYOR-NOTIONAL                        
019800     IF TR-WALLET-ID(WS-I) = SPACES                                       
019900         ADD 1 TO WS-SIN-CARTERA                                          
020000     ELSE                                                                 
020100         PERFORM 1130-ACUMULAR-CARTERA                                    
020200                 THRU 1130-FIN-ACUMULAR-CARTERA                           
020300     END-IF                                                               
020400     PERFORM 1140-ACUMULAR-MINUTO THRU 1140-FIN-ACUMULAR-MINUTO           
020500     PERFORM 1150-ACUMULAR-RESULTADO                                      
020600             THRU 1150-FIN-ACUMULAR-RESULTADO.                            
020700                                                                          
020800 1100-FIN-ACUMULAR-TRADE.                                                 
020900*-------------------------                                                
021000     EXIT.                                                                
021100                                                                          
021200* SE GUARDA LA PRIMERA OPERACION QUE ALCANZA EL MAXIMO (CRITERIO          
021300* DE DESEMPATE: LA MAS ANTIGUA GANA, POR ESO LA COMPARACION ES            
021400* ESTRICTAMENTE MAYOR QUE, NUNCA MAYOR O IGUAL).                          
021500 1110-COMPARAR-MAYOR-SIZE.                                                
021600*---------------------------                                              
021700     IF TR-TRADE-SIZE(WS-I) > AN-MXS-SIZE                                 
021800         MOVE TR-TRADE-SIZE(WS-I)  TO AN-MXS-SIZE                         
021900         MOVE TR-TRADE-PRICE(WS-I) TO AN-MXS-PRECIO                       
022000         MOVE TR-WALLET-ID(WS-I)   TO AN-MXS-WALLET                       
022100         MOVE TR-TIMESTAMP(WS-I)   TO AN-MXS-TIMESTAMP                    
022200     END-IF.                                                              
022300                                                                          
022400 1110-FIN-COMPARAR-MAYOR-SIZE.                                            
022500*--------------------------------                                         
022600     EXIT.                                                                
022700                                                                          
022800 1120-COMPARAR-MAYOR-NOTIONAL.                                            
022900*-------------------------------                                          
023000     IF WS-NOTIONAL-TRADE > AN-MXN-NOTIONAL                               
023100         MOVE WS-NOTIONAL-TRADE    TO AN-MXN-NOTIONAL                     
023200         MOVE TR-WALLET-ID(WS-I)   TO AN-MXN-WALLET                       
023300         MOVE TR-TIMESTAMP(WS-I)   TO AN-MXN-TIMESTAMP                    
023400     END-IF.                                                              
023500                                                                          
023600 1120-FIN-COMPARAR-MAYOR-NOTIONAL.                                        
023700*------------------------------------                                     
023800     EXIT.                                                                
023900                                                                          
024000 1130-ACUMULAR-CARTERA.                                                   
024100*------------------------                                                 
024200     PERFORM 1135-BUSCAR-CARTERA THRU 1135-FIN-BUSCAR-CARTERA             
024300             VARYING WS-K FROM 1 BY 1                                     
024400             UNTIL WS-K > TB-NUM-CARTERAS                                 
024500             OR TC-WALLET-ID(WS-K) = TR-WALLET-ID(WS-I)                   
024600     IF WS-K > TB-NUM-CARTERAS                                            
024700         ADD 1 TO TB-NUM-CARTERAS                                         
024800         MOVE TR-WALLET-ID(WS-I) TO TC-WALLET-ID(TB-NUM-CARTERAS)         
024900         MOVE ZERO TO TC-TRADES(TB-NUM-CARTERAS)                          
025000                      TC-NOTIONAL(TB-NUM-CARTERAS)                        
025100         MOVE TB-NUM-CARTERAS TO WS-K                                     
025200     END-IF                                                               
025300     ADD 1 TO TC-TRADES(WS-K)                                             
025400     ADD WS-NOTIONAL-TRADE TO TC-NOTIONAL(WS-K).                          
025500                                                                          
025600 1130-FIN-ACUMULAR-CARTERA.                                               
025700*----------------------------                                             
025800     EXIT.                                                                
025900                                                                          
026000 1135-BUSCAR-CARTERA.                                                     
026100*----------------------                                                   
026200     CONTINUE.                                                            
026300                                                                          
026400 1135-FIN-BUSCAR-CARTERA.                                                 
026500*------------------------                                                 
026600     EXIT.                                                                
026700                                                                          
026800* LAS OPERACIONES LLEGAN ORDENADAS POR TIMESTAMP ASCENDENTE, POR          
026900* LO QUE EL MINUTO SOLO PUEDE MANTENERSE O AVANZAR: BASTA MIRAR           
027000* LA ULTIMA FILA DE LA TABLA (RUPTURA DE CONTROL, IGUAL QUE EN            
027100* EL ANTIGUO PROCESAR-VENTAS POR CODIGO DE PRODUCTO).                     
027200 1140-ACUMULAR-MINUTO.                                                    
027300*-----------------------                                                  
027400     DIVIDE TR-TIMESTAMP(WS-I) BY 60 GIVING WS-MINUTO                     
027500     IF TB-NUM-MINUTOS = ZERO                                             
027600         OR WS-MINUTO NOT = TM-MINUTO(TB-NUM-MINUTOS)                     
027700         ADD 1 TO TB-NUM-MINUTOS                                          
027800         MOVE WS-MINUTO TO TM-MINUTO(TB-NUM-MINUTOS)                      
027900         MOVE ZERO TO TM-TRADES(TB-NUM-MINUTOS)                           
028000                      TM-SUMA-SIZE(TB-NUM-MINUTOS)                        
028100                      TM-SUMA-NOTIONAL(TB-NUM-MINUTOS)                    
028200     END-IF                                                               
028300     ADD 1 TO TM-TRADES(TB-NUM-MINUTOS)                                   
028400     ADD TR-TRADE-SIZE(WS-I) TO TM-SUMA-SIZE(TB-NUM-MINUTOS)              
028500     ADD WS-NOTIONAL-TRADE                                                
028600         TO TM-SUMA-NOTIONAL(TB-NUM-MINUTOS).                             
028700                                                                          
028800 1140-FIN-ACUMULAR-MINUTO.                                                
028900*----------------------------                                             
029000     EXIT.                                                                
029100                                                                          
029200* AGRUPA POR CONDITION-ID/OUTCOME-INDEX. AL NO VENIR ORDENADAS            
029300* POR ESTA CLAVE, SE BUSCA EL GRUPO IGUAL QUE LA CARTERA.                 
029400 1150-ACUMULAR-RESULTADO.                                                 
029500*--------------------------                                               
029600     PERFORM 1155-BUSCAR-RESULTADO                                        
029700             THRU 1155-FIN-BUSCAR-RESULTADO                               
029800             VARYING WS-K FROM 1 BY 1                                     
029900             UNTIL WS-K > TB-NUM-RESULTADOS                               
030000             OR (RS-COND-ID(WS-K) = TR-CONDITION-ID(WS-I)                 
030100             AND RS-OUT-INDEX(WS-K) = TR-OUTCOME-INDEX(WS-I))             
030200     IF WS-K > TB-NUM-RESULTADOS                                          
030300         ADD 1 TO TB-NUM-RESULTADOS                                       
030400         MOVE TR-CONDITION-ID(WS-I)  TO RS-COND-ID(WS-K)                  
030500         MOVE TR-OUTCOME-INDEX(WS-I) TO RS-OUT-INDEX(WS-K)                
030600         MOVE TR-OUTCOME-NAME(WS-I)  TO RS-OUT-NAME(WS-K)                 
030700         MOVE ZERO TO RS-TRADES(WS-K)      RS-SUMA-SIZE(WS-K)             
030800                      RS-SUMA-NOTIONAL(WS-K)                              
030900     END-IF                                                               
031000     ADD 1 TO RS-TRADES(WS-K)                                             
031100     ADD TR-TRADE-SIZE(WS-I) TO RS-SUMA-SIZE(WS-K)                        
031200     ADD WS-NOTIONAL-TRADE   TO RS-SUMA-NOTIONAL(WS-K)                    
031300     MOVE TR-TRADE-PRICE(WS-I) TO RS-LAST-PRICE(WS-K).                    
031400                                                                          
031500 1150-FIN-ACUMULAR-RESULTADO.                                             
031600*-------------------------------                                          
031700     EXIT.                                                                
031800                                                                          
031900 1155-BUSCAR-RESULTADO.                                                   
032000*------------------------                                                 
032100     CONTINUE.                                                            
032200                                                                          
032300 1155-FIN-BUSCAR-RESULTADO.                                               
032400*---------------------------                                              
032500     EXIT.                                                                
032600                                                                          
032700 2000-PROCESO.                                                            
032800*-------------                                                            
032900     PERFORM 4000-TOTALES-MERCADO THRU 4000-FIN-TOTALES-MERCADO           
033000     PERFORM 5000-COBERTURA-CARTERAS                                      
033100             THRU 5000-FIN-COBERTURA-CARTERAS                             
033200     PERFORM 6000-SERIE-TIEMPO    THRU 6000-FIN-SERIE-TIEMPO              
033300     PERFORM 7000-EVALUAR-RESULTADOS                                      
033400             THRU 7000-FIN-EVALUAR-RESULTADOS.                            
033500                                                                          
033600 2000-FIN-PROCESO.                                                        
033700*------------------                                                       
033800     EXIT.                                                                
033900                                                                          
034000* PROMEDIOS Y PORCENTAJE DE OPERACIONES SIN CARTERA. LOS                  
034100* PROMEDIOS SON CERO CUANDO NO HAY OPERACIONES (SIN DIVIDIR).             
034200 4000-TOTALES-MERCADO.                                                    
034300*-----------------------                                                  
034400     MOVE WS-TOTAL-SIZE     TO AN-TOTAL-SIZE                              
034500     MOVE WS-TOTAL-NOTIONAL TO AN-TOTAL-NOTIONAL                          
034600     MOVE WS-SIN-CARTERA    TO AN-TRADES-SIN-CARTERA                      
034700     MOVE TB-NUM-CARTERAS   TO AN-CARTERAS-UNICAS                         
034800     IF AN-TOTAL-TRADES = ZERO                                            
034900         MOVE ZERO TO AN-MEDIA-SIZE     AN-MEDIA-NOTIONAL                 
035000                      AN-PORC-SIN-CARTERA                                 
035100     ELSE                                                                 
035200         DIVIDE AN-TOTAL-SIZE BY AN-TOTAL-TRADES                          
035300                GIVING AN-MEDIA-SIZE ROUNDED                              
035400         DIVIDE AN-TOTAL-NOTIONAL BY AN-TOTAL-TRADES                      
035500                GIVING AN-MEDIA-NOTIONAL ROUNDED                          
035600         DIVIDE WS-SIN-CARTERA BY AN-TOTAL-TRADES                         
035700                GIVING WS-PORC-CALC ROUNDED                               
035800         MULTIPLY 100 BY WS-PORC-CALC                                     
035900         MOVE WS-PORC-CALC TO AN-PORC-SIN-CARTERA                         
036000     END-IF.                                                              
036100                                                                          
036200 4000-FIN-TOTALES-MERCADO.                                                
036300*----------------------------                                             
036400     EXIT.                                                                
036500                                                                          
036600* REPARTO TOP-1/TOP-3 DE CARTERAS, POR NUMERO DE OPERACIONES Y            
036700* POR NOTIONAL. SE ORDENA POR INSERCION DESCENDENTE DOS VECES             
036800* (UNA POR CADA CRITERIO), IGUAL METODO QUE                               
036900* 3010-ORDENAR-CARTERAS DE CALC_HEURISTICAS.                              
037000 5000-COBERTURA-CARTERAS.                                                 
037100*---------------------------                                              
037200     IF TB-NUM-CARTERAS = ZERO                                            
037300         MOVE ZERO TO AN-TOP1-TRADES-PORC AN-TOP3-TRADES-PORC             
037400                      AN-TOP1-NOTION-PORC AN-TOP3-NOTION-PORC             
037500     ELSE                                                                 
037600         PERFORM 5010-ORDENAR-POR-TRADES                                  
037700                 THRU 5010-FIN-ORDENAR-POR-TRADES                         
037800                 VARYING WS-I FROM 2 BY 1                                 
037900                 UNTIL WS-I > TB-NUM-CARTERAS                             
038000         DIVIDE TC-TRADES(1) BY AN-TOTAL-TRADES                           
038100                GIVING WS-PORC-CALC ROUNDED                               
038200         MULTIPLY 100 BY WS-PORC-CALC                                     
038300         MOVE WS-PORC-CALC TO AN-TOP1-TRADES-PORC                         
038400         MOVE ZERO TO WS-TOP3-SUMA-CT                                     
038500         PERFORM 5015-SUMAR-TOP3-TRADES                                   
038600                 THRU 5015-FIN-SUMAR-TOP3-TRADES                          
038700                 VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 3                  
038800                 OR WS-K > TB-NUM-CARTERAS                                
038900         DIVIDE WS-TOP3-SUMA-CT BY AN-TOTAL-TRADES                        
039000                GIVING WS-PORC-CALC ROUNDED                               
039100         MULTIPLY 100 BY WS-PORC-CALC                                     
039200         MOVE WS-PORC-CALC TO AN-TOP3-TRADES-PORC                         
039300         PERFORM 5020-ORDENAR-POR-NOTIONAL                                
039400                 THRU 5020-FIN-ORDENAR-POR-NOTIONAL                       
039500                 VARYING WS-I FROM 2 BY 1                                 
039600                 UNTIL WS-I > TB-NUM-CARTERAS                             
039700         IF AN-TOTAL-NOTIONAL > 0                                         
039800             DIVIDE TC-NOTIONAL(1) BY AN-TOTAL-NOTIONAL                   
039900                    GIVING WS-PORC-CALC ROUNDED                           
040000             MULTIPLY 100 BY WS-PORC-CALC                                 
040100             MOVE WS-PORC-CALC TO AN-TOP1-NOTION-PORC                     
040200             MOVE ZERO TO WS-TOP3-SUMA-NOTION                             
040300             PERFORM 5025-SUMAR-TOP3-NOTION                               
040400                     THRU 5025-FIN-SUMAR-TOP3-NOTION                      
040500                     VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 3              
040600                     OR WS-K > TB-NUM-CARTERAS                            
040700             DIVIDE WS-TOP3-SUMA-NOTION BY AN-TOTAL-NOTIONAL              
040800                    GIVING WS-PORC-CALC ROUNDED                           
040900             MULTIPLY 100 BY WS-PORC-CALC                                 
041000             MOVE WS-PORC-CALC TO AN-TOP3-NOTION-PORC                     
041100         ELSE                                                             
041200             MOVE ZERO TO AN-TOP1-NOTION-PORC                             
041300                          AN-TOP3-NOTION-PORC                             
041400         END-IF                                                           
041500     END-IF.                                                              
041600                                                                          
041700 5000-FIN-COBERTURA-CARTERAS.                                             
041800*-------------------------------                                          
041900     EXIT.                                                                
042000                                                                          
042100 5010-ORDENAR-POR-TRADES.                                                 
042200*---------------------------                                              
042300     MOVE WS-I TO WS-J                                                    
042400     PERFORM 5011-DESPLAZAR-POR-TRADES                                    
042500             THRU 5011-FIN-DESPLAZAR-POR-TRADES.                          
042600                                                                          
042700 5010-FIN-ORDENAR-POR-TRADES.                                             
042800*--------------------------------                                         
042900     EXIT.                                                                
043000                                                                          
043100 5011-DESPLAZAR-POR-TRADES.                                               
043200*-----------------------------                                            
043300     IF WS-J > 1                                                          
043400        AND TC-TRADES(WS-J - 1) < TC-TRADES(WS-J)                         
043500         MOVE TC-WALLET-ID(WS-J) TO CS-WALLET-ID                          
043600         MOVE TC-TRADES(WS-J)    TO CS-TRADES                             
043700         MOVE TC-NOTIONAL(WS-J)  TO CS-NOTIONAL                           
043800         MOVE TC-WALLET-ID(WS-J - 1) TO TC-WALLET-ID(WS-J)                
043900         MOVE TC-TRADES(WS-J - 1)    TO TC-TRADES(WS-J)                   
044000         MOVE TC-NOTIONAL(WS-J - 1)  TO TC-NOTIONAL(WS-J)                 
044100         MOVE CS-WALLET-ID TO TC-WALLET-ID(WS-J - 1)                      
044200         MOVE CS-TRADES    TO TC-TRADES(WS-J - 1)                         
044300         MOVE CS-NOTIONAL  TO TC-NOTIONAL(WS-J - 1)                       
044400         SUBTRACT 1 FROM WS-J                                             
044500         GO TO 5011-DESPLAZAR-POR-TRADES                                  
044600     END-IF.                                                              
044700                                                                          
044800 5011-FIN-DESPLAZAR-POR-TRADES.                                           
044900*----------------------------------                                       
045000     EXIT.                                                                
045100                                                                          
045200 5015-SUMAR-TOP3-TRADES.                                                  
045300*--------------------------                                               
045400     ADD TC-TRADES(WS-K) TO WS-TOP3-SUMA-CT.                              
045500                                                                          
045600 5015-FIN-SUMAR-TOP3-TRADES.                                              
045700*------------------------------                                           
045800     EXIT.                                                                
045900                                                                          
046000 5020-ORDENAR-POR-NOTIONAL.                                               
046100*-----------------------------                                            
046200     MOVE WS-I TO WS-J                                                    
046300     PERFORM 5021-DESPLAZAR-POR-NOTIONAL                                  
046400             THRU 5021-FIN-DESPLAZAR-POR-NOTIONAL.                        
046500                                                                          
046600 5020-FIN-ORDENAR-POR-NOTIONAL.                                           
046700*----------------------------------                                       
046800     EXIT.                                                                
046900                                                                          
047000 5021-DESPLAZAR-POR-NOTIONAL.                                             
047100*-------------------------------                                          
047200     IF WS-J > 1                                                          
047300        AND TC-NOTIONAL(WS-J - 1) < TC-NOTIONAL(WS-J)                     
047400         MOVE TC-WALLET-ID(WS-J) TO CS-WALLET-ID                          
047500         MOVE TC-TRADES(WS-J)    TO CS-TRADES                             
047600         MOVE TC-NOTIONAL(WS-J)  TO CS-NOTIONAL                           
047700         MOVE TC-WALLET-ID(WS-J - 1) TO TC-WALLET-ID(WS-J)                
047800         MOVE TC-TRADES(WS-J - 1)    TO TC-TRADES(WS-J)                   
047900         MOVE TC-NOTIONAL(WS-J - 1)  TO TC-NOTIONAL(WS-J)                 
048000         MOVE CS-WALLET-ID TO TC-WALLET-ID(WS-J - 1)                      
048100         MOVE CS-TRADES    TO TC-TRADES(WS-J - 1)                         
048200         MOVE CS-NOTIONAL  TO TC-NOTIONAL(WS-J - 1)                       
048300         SUBTRACT 1 FROM WS-J                                             
048400         GO TO 5021-DESPLAZAR-POR-NOTIONAL                                
048500     END-IF.                                                              
048600                                                                          
048700 5021-FIN-DESPLAZAR-POR-NOTIONAL.                                         
048800*------------------------------------                                     
048900     EXIT.                                                                
049000                                                                          
049100 5025-SUMAR-TOP3-NOTION.                                                  
049200*--------------------------                                               
049300     ADD TC-NOTIONAL(WS-K) TO WS-TOP3-SUMA-NOTION.                        
049400                                                                          
049500 5025-FIN-SUMAR-TOP3-NOTION.                                              
049600*------------------------------                                           
049700     EXIT.                                                                
049800                                                                          
049900* COPIA LA SERIE POR MINUTO A LA COPY REGANALIT, CALCULANDO EL            
050000* VWAP DE CADA MINUTO (0 CUANDO EL MINUTO NO TUVO TAMANO, AUNQUE          
050100* ESO NO OCURRE PORQUE TODO MINUTO ACTIVO TUVO AL MENOS UNA               
050200* OPERACION CON TAMANO POSITIVO).                                         
050300 6000-SERIE-TIEMPO.                                                       
050400*---------------------                                                    
050500     MOVE TB-NUM-MINUTOS TO AN-NUM-MINUTOS                                
050600     PERFORM 6010-COPIAR-MINUTO THRU 6010-FIN-COPIAR-MINUTO               
050700             VARYING WS-I FROM 1 BY 1                                     
050800             UNTIL WS-I > TB-NUM-MINUTOS.                                 
050900                                                                          
051000 6000-FIN-SERIE-TIEMPO.                                                   
051100*--------------------------                                               
051200     EXIT.                                                                
051300                                                                          
051400 6010-COPIAR-MINUTO.                                                      
051500*----------------------                                                   
051600     COMPUTE AN-MIN-TIMESTAMP(WS-I) = TM-MINUTO(WS-I) * 60                
051700     MOVE TM-TRADES(WS-I) TO AN-MIN-TRADE-COUNT(WS-I)                     
051800     IF TM-SUMA-SIZE(WS-I) = ZERO                                         
051900         MOVE ZERO TO AN-MIN-VWAP(WS-I)                                   
052000     ELSE                                                                 
052100         DIVIDE TM-SUMA-NOTIONAL(WS-I) BY TM-SUMA-SIZE(WS-I)              
052200                GIVING AN-MIN-VWAP(WS-I) ROUNDED                          
052300     END-IF.                                                              
052400                                                                          
052500 6010-FIN-COPIAR-MINUTO.                                                  
052600*---------------------------                                              
052700     EXIT.                                                                
052800                                                                          
052900* PUNTUA CADA RESULTADO (LLAMANDO A CALC_PUNTUACION CON EL                
053000* FILTRO DE ESE GRUPO) Y LOS DEJA ORDENADOS DESCENDENTEMENTE              
053100* POR PUNTUACION PARA EL INFORME (VER CR-0718).                           
053200 7000-EVALUAR-RESULTADOS.                                                 
053300*---------------------------                                              
053400     MOVE TB-NUM-RESULTADOS TO AN-NUM-PUNTOS                              
053500     PERFORM 7010-PUNTUAR-RESULTADO                                       
053600             THRU 7010-FIN-PUNTUAR-RESULTADO                              
053700             VARYING WS-I FROM 1 BY 1                                     
053800             UNTIL WS-I > TB-NUM-RESULTADOS                               
053900     IF AN-NUM-PUNTOS > 1                                                 
054000         PERFORM 7050-ORDENAR-PUNTOS THRU 7050-FIN-ORDENAR-PUNTOS         
054100     END-IF.                                                              
054200                                                                          
054300 7000-FIN-EVALUAR-RESULTADOS.                                             
054400*-------------------------------                                          
054500     EXIT.                                                                
054600                                                                          
054700 7010-PUNTUAR-RESULTADO.                                                  
054800*--------------------------                                               
054900     MOVE RS-COND-ID(WS-I)   TO AN-PU-CONDITION-ID(WS-I)                  
055000     MOVE RS-OUT-INDEX(WS-I) TO AN-PU-OUTCOME-INDEX(WS-I)                 
055100     MOVE RS-TRADES(WS-I)    TO AN-PU-TRADE-COUNT(WS-I)                   
055200     MOVE RS-SUMA-NOTIONAL(WS-I) TO AN-PU-NOTIONAL(WS-I)                  
055300     MOVE RS-LAST-PRICE(WS-I) TO AN-PU-LAST-PRICE(WS-I)                   
055400     IF AN-TOTAL-NOTIONAL > 0                                             
055500         DIVIDE RS-SUMA-NOTIONAL(WS-I) BY AN-TOTAL-NOTIONAL               
055600                GIVING AN-PU-VOLUME-SHARE(WS-I) ROUNDED                   
055700     ELSE                                                                 
055800         MOVE ZERO TO AN-PU-VOLUME-SHARE(WS-I)                            
055900     END-IF                                                               
056000     IF RS-SUMA-SIZE(WS-I) = ZERO                                         
056100         MOVE ZERO TO AN-PU-VWAP(WS-I)                                    
056200     ELSE                                                                 
056300         DIVIDE RS-SUMA-NOTIONAL(WS-I) BY RS-SUMA-SIZE(WS-I)              
056400                GIVING AN-PU-VWAP(WS-I) ROUNDED                           
056500     END-IF                                                               
056600     PERFORM 7020-BUSCAR-MERCADO THRU 7020-FIN-BUSCAR-MERCADO             
056700             VARYING WS-M FROM 1 BY 1                                     
056800             UNTIL WS-M > LK-NUM-MERCADOS                                 
056900             OR MC-CONDITION-ID(WS-M) = RS-COND-ID(WS-I)                  
057000     IF WS-M > LK-NUM-MERCADOS                                            
057100         PERFORM 7030-ETIQUETA-MERCADO-DESCONOCIDO                        
057200                 THRU 7030-FIN-ETIQUETA-MERCADO-DESCONOCIDO               
057300         MOVE ZERO TO WS-MIN-SIZE-GRUPO                                   
057400         MOVE 0.01 TO WS-TICK-SIZE-GRUPO                                  
057500     ELSE                                                                 
057600         PERFORM 7040-ETIQUETA-MERCADO-CONOCIDO                           
057700                 THRU 7040-FIN-ETIQUETA-MERCADO-CONOCIDO                  
057800         MOVE MC-ORDER-MIN-SIZE(WS-M) TO WS-MIN-SIZE-GRUPO                
057900         IF MC-TICK-POR-DEFECTO(WS-M)                                     
058000             MOVE 0.01 TO WS-TICK-SIZE-GRUPO                              
058100         ELSE                                                             
058200             MOVE MC-TICK-SIZE(WS-M) TO WS-TICK-SIZE-GRUPO                
058300         END-IF                                                           
058400     END-IF                                                               
058500     CALL "CALC_PUNTUACION" USING LK-NUM-TRADES LK-TRADES                 
058600             RS-COND-ID(WS-I) RS-OUT-INDEX(WS-I)                          
058700             WS-MIN-SIZE-GRUPO WS-TICK-SIZE-GRUPO                         
058800             AN-TABLA-PUNTOS(WS-I).                                       
058900                                                                          
059000 7010-FIN-PUNTUAR-RESULTADO.                                              
059100*------------------------------                                           
059200     EXIT.                                                                
059300                                                                          
059400* MERCADO NO ENCONTRADO: LA ETIQUETA ES EL CONDITION-ID, CON              
059500* SUFIJO #INDICE CUANDO EL INDICE DE RESULTADO ES CONOCIDO.               
059600 7030-ETIQUETA-MERCADO-DESCONOCIDO.                                       
059700*--------------------------------------                                   
059800     MOVE SPACES TO AN-PU-OUTCOME-LABEL(WS-I)                             
059900     IF RS-OUT-INDEX(WS-I) = -1                                           
060000         MOVE RS-COND-ID(WS-I) TO AN-PU-OUTCOME-LABEL(WS-I)               
060100     ELSE                                                                 
060200         MOVE RS-OUT-INDEX(WS-I) TO WS-IDX-EDITADO                        
060300         STRING RS-COND-ID(WS-I)  DELIMITED BY SPACE                      
060400                "#"                DELIMITED BY SIZE                      
060500                WS-IDX-EDITADO     DELIMITED BY SIZE                      
060600                INTO AN-PU-OUTCOME-LABEL(WS-I)                            
060700     END-IF.                                                              
060800                                                                          
060900 7030-FIN-ETIQUETA-MERCADO-DESCONOCIDO.                                   
061000*------------------------------------------                               
061100     EXIT.                                                                
061200                                                                          
061300* MERCADO ENCONTRADO: "PREGUNTA (NOMBRE-RESULTADO)" CUANDO EL             
061400* NOMBRE DEL RESULTADO SE CONOCE, SI NO SOLO LA PREGUNTA.                 
061500* LA PREGUNTA (X60) Y EL NOMBRE DEL RESULTADO (X20) PUEDEN                
061600* TRAER ESPACIOS INTERNOS, POR LO QUE SE RECORTAN A SU                    
061700* LONGITUD REAL IGUAL QUE PU-RAZONES EN CALC_PUNTUACION                   
061800* (BUSQUEDA DEL ULTIMO CARACTER NO BLANCO).                               
061900 7040-ETIQUETA-MERCADO-CONOCIDO.                                          
062000*-----------------------------------                                      
062100     MOVE SPACES TO AN-PU-OUTCOME-LABEL(WS-I)                             
062200     MOVE 60 TO WS-K                                                      
062300     PERFORM 7045-RECORTAR-PREGUNTA                                       
062400             THRU 7045-FIN-RECORTAR-PREGUNTA                              
062500             UNTIL WS-K = 0 OR MC-QUESTION(WS-M)(WS-K:1)                  
062600             NOT = SPACE                                                  
062700     IF WS-K = 0                                                          
062800         MOVE 1 TO WS-LONG-TEXTO                                          
062900     ELSE                                                                 
063000         MOVE WS-K TO WS-LONG-TEXTO                                       
063100     END-IF                                                               
063200     IF RS-OUT-NAME(WS-I) = SPACES                                        
063300         MOVE MC-QUESTION(WS-M)(1:WS-LONG-TEXTO)                          
063400              TO AN-PU-OUTCOME-LABEL(WS-I)                                
063500     ELSE                                                                 
063600         MOVE 1 TO WS-J                                                   
063700         STRING MC-QUESTION(WS-M)(1:WS-LONG-TEXTO)                        
063800                DELIMITED BY SIZE                                         
063900                INTO AN-PU-OUTCOME-LABEL(WS-I)                            
064000                WITH POINTER WS-J                                         
064100         MOVE 20 TO WS-K                                                  
064200         PERFORM 7046-RECORTAR-NOMBRE                                     
064300                 THRU 7046-FIN-RECORTAR-NOMBRE                            
064400                 UNTIL WS-K = 0 OR RS-OUT-NAME(WS-I)(WS-K:1)              
064500                 NOT = SPACE                                              
064600         IF WS-K = 0                                                      
064700             MOVE 1 TO WS-LONG-TEXTO                                      
064800         ELSE                                                             
064900             MOVE WS-K TO WS-LONG-TEXTO                                   
065000         END-IF                                                           
065100         STRING " (" DELIMITED BY SIZE                                    
065200                RS-OUT-NAME(WS-I)(1:WS-LONG-TEXTO)                        
065300                DELIMITED BY SIZE                                         
065400                ")" DELIMITED BY SIZE                                     
065500                INTO AN-PU-OUTCOME-LABEL(WS-I)                            
065600                WITH POINTER WS-J                                         
065700     END-IF.                                                              
065800                                                                          
065900 7040-FIN-ETIQUETA-MERCADO-CONOCIDO.                                      
066000*---------------------------------------                                  
066100     EXIT.                                                                
066200                                                                          
066300 7045-RECORTAR-PREGUNTA.                                                  
066400*--------------------------                                               
066500     SUBTRACT 1 FROM WS-K.                                                
066600                                                                          
066700 7045-FIN-RECORTAR-PREGUNTA.                                              
066800*------------------------------                                           
066900     EXIT.                                                                
067000                                                                          
067100 7046-RECORTAR-NOMBRE.                                                    
067200*------------------------                                                 
067300     SUBTRACT 1 FROM WS-K.                                                
067400                                                                          
067500 7046-FIN-RECORTAR-NOMBRE.                                                
067600*----------------------------                                             
067700     EXIT.                                                                
067800                                                                          
067900 7020-BUSCAR-MERCADO.                                                     
068000*-----------------------                                                  
068100     CONTINUE.                                                            
068200                                                                          
068300 7020-FIN-BUSCAR-MERCADO.                                                 
068400*---------------------------                                              
068500     EXIT.                                                                
068600                                                                          
068700* ORDENACION DESCENDENTE DE AN-TABLA-PUNTOS POR PUNTUACION, VIA           
068800* SORT SOBRE SD SORT-PUNTOS (CR-0873; ANTES INSERCION, IGUAL QUE          
068900* LAS CARTERAS EN 5010/5020). LA INPUT PROCEDURE VUELCA LA TABLA          
069000* FILA A FILA CON RELEASE Y LA OUTPUT PROCEDURE LA RECOMPONE YA           
069100* ORDENADA CON RETURN, IGUAL QUE ACT_ALTA_USUARIO RECONSTRUYE SU          
069200* FICHERO DE USUARIOS ORDENANDO POR CODIGO.                               
069300 7050-ORDENAR-PUNTOS.                                                     
069400*-----------------------                                                  
069500     SORT SORT-PUNTOS                                                     
069600          ON DESCENDING KEY SR-SCORE                                      
069700          INPUT PROCEDURE 7051-CARGAR-PUNTOS                              
069800                THRU 7051-FIN-CARGAR-PUNTOS                               
069900          OUTPUT PROCEDURE 7052-DESCARGAR-PUNTOS                          
070000                 THRU 7052-FIN-DESCARGAR-PUNTOS.                          
070100                                                                          
070200 7050-FIN-ORDENAR-PUNTOS.                                                 
070300*---------------------------                                              
070400     EXIT.                                                                
070500                                                                          
070600 7051-CARGAR-PUNTOS.                                                      
070700*-----------------------                                                  
070800     PERFORM 7053-RELEASE-UN-PUNTO                                        
070900             THRU 7053-FIN-RELEASE-UN-PUNTO                               
071000             VARYING WS-I FROM 1 BY 1                                     
071100             UNTIL WS-I > AN-NUM-PUNTOS.                                  
071200                                                                          
071300 7051-FIN-CARGAR-PUNTOS.                                                  
071400*---------------------------                                              
071500     EXIT.                                                                
071600                                                                          
071700 7052-DESCARGAR-PUNTOS.                                                   
071800*-----------------------                                                  
071900     MOVE ZERO TO WS-I                                                    
072000     MOVE "N" TO WS-SORT-EOF-SW                                           
072100     PERFORM 7054-RETURN-UN-PUNTO THRU 7054-FIN-RETURN-UN-PUNTO           
072200             UNTIL WS-SORT-EOF-SW = "Y".                                  
072300                                                                          
072400 7052-FIN-DESCARGAR-PUNTOS.                                               
072500*---------------------------                                              
072600     EXIT.                                                                
072700                                                                          
072800 7053-RELEASE-UN-PUNTO.                                                   
072900*--------------------------                                               
073000     MOVE AN-TABLA-PUNTOS(WS-I) TO SR-REG-PUNTOS                          
073100     RELEASE SR-REG-PUNTOS.                                               
073200                                                                          
073300 7053-FIN-RELEASE-UN-PUNTO.                                               
073400*------------------------------                                           
073500     EXIT.                                                                
073600                                                                          
073700 7054-RETURN-UN-PUNTO.                                                    
073800*--------------------------                                               
073900     RETURN SORT-PUNTOS                                                   
074000            AT END MOVE "Y" TO WS-SORT-EOF-SW                             
074100     END-RETURN                                                           
074200     IF WS-SORT-EOF-SW NOT = "Y"                                          
074300         ADD 1 TO WS-I                                                    
074400         MOVE SR-REG-PUNTOS TO AN-TABLA-PUNTOS(WS-I)                      
074500     END-IF.                                                              
074600                                                                          
074700 7054-FIN-RETURN-UN-PUNTO.                                                
074800*------------------------------                                           
074900     EXIT.                                                                
075000                                                                          
075100 END PROGRAM ACUM_ANALITICA.                                              
