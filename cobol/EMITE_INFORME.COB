000100******************************************************************        
000200* AUTORES: MARILUZ, NOELIA                                                
000300* PROGRAMA: VIGILANCIA DE MERCADO                                         
000400* FECHA: 12/09/12                                                         
000500* OBJETIVO: EMITE EL INFORME DE TEXTO (CABECERA, VISION DE                
000600* MERCADO, INSTANTANEA DE RESULTADOS, INDICADORES DE SOSPECHA) Y          
000700* EL FICHERO ANALYTICS DE CONTROL PARA CONSUMO POR OTROS                  
000800* PROCESOS.                                                               
000900******************************************************************        
001000*----------------------------------------------------------------         
001100*                       HISTORIAL DE CAMBIOS                              
001200*----------------------------------------------------------------         
001300* 2012-09-12 NO  CR-0545  ALTA INICIAL: CABECERA Y VISION DE              
001400*                         MERCADO                                         
001500* 2015-11-30 ML  CR-0610  SE ANADE LA INSTANTANEA DE RESULTADOS           
001600* 2019-05-14 ML  CR-0722  SE ANADEN LOS INDICADORES DE SOSPECHA Y         
001700*                         EL FICHERO ANALYTICS DE SALIDA                  
001800*----------------------------------------------------------------         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.    EMITE_INFORME.                                            
002100 AUTHOR.        MARILUZ.                                                  
002200 INSTALLATION.  DEPARTAMENTO DE VIGILANCIA DE MERCADO.                    
002300 DATE-WRITTEN.  12/09/12.                                                 
002400 DATE-COMPILED.                                                           
002500 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.                
002600******************************************************************        
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100*-----------------------------------------------------------------        
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400     SELECT REPORT ASSIGN TO "REPORT"                                     
003500            ORGANIZATION IS LINE SEQUENTIAL                               
003600            FILE STATUS IS FS-REPORT.                                     
003700                                                                          
003800     SELECT ANALYTICS ASSIGN TO "ANALYTICS"                               
003900            ORGANIZATION IS SEQUENTIAL                                    
004000            FILE STATUS IS FS-ANALYTICS.                                  
004100******************************************************************        
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400*----FICHERO DE SALIDA: INFORME DE TEXTO.                                 
004500 FD  REPORT                                                               
004600     BLOCK CONTAINS 0 RECORDS                                             
004700     RECORDING MODE IS F.                                                 
004800 01  REG-REPORT                    PIC X(104).                            
004900                                                                          
005000*----FICHERO DE SALIDA: CONTROL LEGIBLE POR MAQUINA.                      
005100 FD  ANALYTICS                                                            
005200     BLOCK CONTAINS 0 RECORDS                                             
005300     RECORDING MODE IS F.                                                 
005400     COPY REGSALANA REPLACING REG-SALIDA-ANALITICA                        
005500                            BY REG-ANALYTICS-REC.                         
005600******************************************************************        
005700 WORKING-STORAGE SECTION.                                                 
005800*----FILE STATUS                                                          
005900 01  FS-REPORT                     PIC 9(02).                             
006000 01  FS-ANALYTICS                  PIC 9(02).                             
006100*----AUXILIARES DE INDICE Y CONTEO                                        
006200 77  WS-I                          PIC 9(05)         COMP.                
006300 77  WS-K                          PIC 9(05)         COMP.                
006400*----AREAS DE CALCULO INTERMEDIO (PRECISION EXTRA ANTES DE                
006500*----RECORTAR AL FORMATO DE VISUALIZACION)                                
006600 77  WS-PRECIO-CALC                PIC S9(03)V9999   VALUE ZERO.          
006700*----LINEA DE IMPRESION GENERICA (LINEAS SUELTAS)                         
006800 01  WS-LINEA                      PIC X(104)        VALUE SPACES.        
006900*----LINEA DE TABLA DE DOS COLUMNAS (VISION DE MERCADO)                   
007000 01  WS-LINEA-2COL.                                                       
007100     05  FILLER                    PIC X(01)  VALUE "|".                  
007200     05  WS-2C-METRICA             PIC X(30)  VALUE SPACES.               
007300     05  FILLER                    PIC X(01)  VALUE "|".                  
007400     05  WS-2C-VALOR               PIC X(20)  VALUE SPACES.               
007500     05  FILLER                    PIC X(01)  VALUE "|".                  
007600 01  WS-DIV-2COL                   PIC X(53)  VALUE                       
007700     "+------------------------------+--------------------+".             
007800*----LINEA DE TABLA DE RESULTADOS (INSTANTANEA)                           
007900 01  WS-LINEA-RESULT.                                                     
008000     05  FILLER                    PIC X(01)  VALUE "|".                  
008100     05  WS-OR-OUTCOME             PIC X(28)  VALUE SPACES.               
008200     05  FILLER                    PIC X(01)  VALUE "|".                  
008300     05  WS-OR-TRADES              PIC X(09)  VALUE SPACES.               
008400     05  FILLER                    PIC X(01)  VALUE "|".                  
008500     05  WS-OR-NOTIONAL            PIC X(15)  VALUE SPACES.               
008600     05  FILLER                    PIC X(01)  VALUE "|".                  
008700     05  WS-OR-VOLSHARE            PIC X(08)  VALUE SPACES.               
008800     05  FILLER                    PIC X(01)  VALUE "|".                  
008900     05  WS-OR-VWAP                PIC X(08)  VALUE SPACES.               
009000     05  FILLER                    PIC X(01)  VALUE "|".                  
009100     05  WS-OR-LASTPRICE           PIC X(08)  VALUE SPACES.               
009200     05  FILLER                    PIC X(01)  VALUE "|".                  
009300     05  WS-OR-SUSPICION           PIC X(20)  VALUE SPACES.               
009400     05  FILLER                    PIC X(01)  VALUE "|".                  
009500 01  WS-DIV-RESULT                 PIC X(104) VALUE SPACES.               
009600*----VISTA ALTERNATIVA DE LA DIVISORIA DE RESULTADOS, POR SI              
009700*----FUERA NECESARIO PARTIRLA EN DOS WRITE DE 52 EN EQUIPOS               
009800*----CON IMPRESORA DE MENOR ANCHO.                                        
009900 01  WS-DIV-RESULT-R REDEFINES WS-DIV-RESULT.                             
010000     05  WS-DIV-RESULT-MITAD-1     PIC X(52).                             
010100     05  WS-DIV-RESULT-MITAD-2     PIC X(52).                             
010200*----LINEA DE TABLA DE INDICADORES DE SOSPECHA                            
010300 01  WS-LINEA-INDIC.                                                      
010400     05  FILLER                    PIC X(01)  VALUE "|".                  
010500     05  WS-IN-NOMBRE              PIC X(22)  VALUE SPACES.               
010600     05  FILLER                    PIC X(01)  VALUE "|".                  
010700     05  WS-IN-ESTADO              PIC X(11)  VALUE SPACES.               
010800     05  FILLER                    PIC X(01)  VALUE "|".                  
010900     05  WS-IN-INTENSIDAD          PIC X(11)  VALUE SPACES.               
011000     05  FILLER                    PIC X(01)  VALUE "|".                  
011100     05  WS-IN-DETALLE             PIC X(40)  VALUE SPACES.               
011200     05  FILLER                    PIC X(01)  VALUE "|".                  
011300 01  WS-DIV-INDIC                  PIC X(89)  VALUE SPACES.               
011400*----CAMPOS EDITADOS PARA VISUALIZACION                                   
011500 01  WS-SCORE-VISTA                PIC ZZ9.9.                             
011600 01  WS-HORAS-VISTA                PIC ZZZ9.9.                            
011700 01  WS-ENTERO-VISTA               PIC Z,ZZZ,ZZZ,ZZ9.                     
011800 01  WS-CANTIDAD-VISTA             PIC ZZ,ZZZ,ZZZ,ZZ9.99.                 
011900 01  WS-DINERO-VISTA               PIC $$$,$$$,$$$,$$9.99.                
012000 01  WS-PORC-1-DEC-VISTA           PIC ZZ9.9.                             
012100 01  WS-PORC-2-DEC-VISTA           PIC ZZ9.99.                            
012200 01  WS-PRECIO-VISTA               PIC 9.9999.                            
012300*----TABLA ESTATICA DE TITULOS DE INDICADOR (NOMBRE INTERNO EN            
012400*----MINUSCULA -> TITULO PARA EL INFORME). MISMO METODO DE                
012500*----TABLA ESTATICA VIA REDEFINES QUE WS-TABLA-PESOS DE                   
012600*----CALC_PUNTUACION.                                                     
012700 01  WS-TABLA-TITULOS-DATOS.                                              
012800     05  FILLER PIC X(20) VALUE "wallet_concentration".                   
012900     05  FILLER PIC X(20) VALUE "Wallet Concentration".                   
013000     05  FILLER PIC X(20) VALUE "min_size_spam".                          
013100     05  FILLER PIC X(20) VALUE "Min Size Spam".                          
013200     05  FILLER PIC X(20) VALUE "timing_regular".                         
013300     05  FILLER PIC X(20) VALUE "Timing Regular".                         
013400     05  FILLER PIC X(20) VALUE "ping_pong".                              
013500     05  FILLER PIC X(20) VALUE "Ping Pong".                              
013600     05  FILLER PIC X(20) VALUE "round_trips".                            
013700     05  FILLER PIC X(20) VALUE "Round Trips".                            
013800     05  FILLER PIC X(20) VALUE "price_whips".                            
013900     05  FILLER PIC X(20) VALUE "Price Whips".                            
014000 01  WS-TABLA-TITULOS REDEFINES WS-TABLA-TITULOS-DATOS.                   
014100     05  WS-TITULO-FILA OCCURS 6 TIMES.                                   
014200         10  WS-TITULO-CLAVE       PIC X(20).                             
014300         10  WS-TITULO-TEXTO       PIC X(20).                             
014400******************************************************************        
014500 LINKAGE SECTION.                                                         
014600 COPY REGEVENT  REPLACING REG-EVENTO     BY LK-EVENTO.                    
014700 COPY REGSCORE  REPLACING REG-PUNTUACION BY LK-PUNTUACION-EVENTO.         
014800 COPY REGANALIT REPLACING REG-ANALITICA  BY LK-ANALITICA.                 
014900******************************************************************        
015000*                    PROCEDURE DIVISION                                   
015100******************************************************************        
015200 PROCEDURE DIVISION USING LK-EVENTO LK-PUNTUACION-EVENTO                  
015300                           LK-ANALITICA.                                  
015400*-------------------                                                      
015500     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO                            
015600     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO                           
015700     PERFORM 8000-FIN     THRU 8000-FIN-FIN.                              
015800     GOBACK.                                                              
015900                                                                          
016000 1000-INICIO.                                                             
016100*------------                                                             
016200     PERFORM 1200-ABRIR-FICHEROS THRU 1200-FIN-ABRIR-FICHEROS             
016300     PERFORM 1300-CONSTRUIR-DIVISORIAS                                    
016400             THRU 1300-FIN-CONSTRUIR-DIVISORIAS.                          
016500                                                                          
016600 1000-FIN-INICIO.                                                         
016700*----------------                                                         
016800     EXIT.                                                                
016900                                                                          
017000 1200-ABRIR-FICHEROS.                                                     
017100*------------------------                                                 
017200     OPEN OUTPUT REPORT                                                   
017300                 ANALYTICS.                                               
017400                                                                          
017500 1200-FIN-ABRIR-FICHEROS.                                                 
017600*----------------------------                                             
017700     EXIT.                                                                
017800                                                                          
017900* CONSTRUYE LAS LINEAS DIVISORIAS "+---+" DE LAS TABLAS DE                
018000* INSTANTANEA DE RESULTADOS Y DE INDICADORES DE SOSPECHA (SUS             
018100* ANCHOS SUPERAN LO QUE CABE EN UN LITERAL DE UNA SOLA LINEA              
018200* FUENTE).                                                                
018300 1300-CONSTRUIR-DIVISORIAS.                                               
018400*---------------------------------                                        
018500     MOVE ALL "-" TO WS-DIV-RESULT                                        
018600     MOVE "+" TO WS-DIV-RESULT(1:1)                                       
018700     MOVE "+" TO WS-DIV-RESULT(30:1)                                      
018800     MOVE "+" TO WS-DIV-RESULT(40:1)                                      
018900     MOVE "+" TO WS-DIV-RESULT(56:1)                                      
019000     MOVE "+" TO WS-DIV-RESULT(65:1)                                      
019100     MOVE "+" TO WS-DIV-RESULT(74:1)                                      
019200     MOVE "+" TO WS-DIV-RESULT(83:1)                                      
019300     MOVE "+" TO WS-DIV-RESULT(104:1)                                     
019400     MOVE ALL "-" TO WS-DIV-INDIC                                         
019500     MOVE "+" TO WS-DIV-INDIC(1:1)                                        
019600     MOVE "+" TO WS-DIV-INDIC(24:1)                                       
019700     MOVE "+" TO WS-DIV-INDIC(36:1)                                       
019800     MOVE "+" TO WS-DIV-INDIC(48:1)                                       
019900     MOVE "+" TO WS-DIV-INDIC(89:1).                                      
020000                                                                          
020100 1300-FIN-CONSTRUIR-DIVISORIAS.                                           
020200*-----------------------------------                                      
020300     EXIT.                                                                
020400                                                                          
020500 2000-PROCESO.                                                            
020600*-------------                                                            
020700     PERFORM 2100-CABECERA THRU 2100-FIN-CABECERA                         
020800     PERFORM 2200-VISION-MERCADO THRU 2200-FIN-VISION-MERCADO             
020900     PERFORM 2300-INSTANTANEA-RESULT                                      
021000             THRU 2300-FIN-INSTANTANEA-RESULT                             
021100     PERFORM 2400-INDICADORES-SOSPECHA                                    
021200             THRU 2400-FIN-INDICADORES-SOSPECHA                           
021300     PERFORM 3000-GRABAR-ANALITICA THRU 3000-FIN-GRABAR-ANALITICA.        
021400                                                                          
021500 2000-FIN-PROCESO.                                                        
021600*------------------                                                       
021700     EXIT.                                                                
021800                                                                          
021900* LINEAS DE CABECERA: EVENTO, VENTANA/TRADES/SCORE, Y SENALES             
022000* PRINCIPALES SI LAS HAY (PU-RAZONES DE CALC_PUNTUACION A NIVEL           
022100* DE EVENTO).                                                             
022200 2100-CABECERA.                                                           
022300*-----------------                                                        
022400     MOVE SPACES TO WS-LINEA                                              
022500     STRING "Event: "                DELIMITED BY SIZE                    
022600            EV-TITLE                  DELIMITED BY SPACE                  
022700            " (slug="                 DELIMITED BY SIZE                   
022800            EV-SLUG                   DELIMITED BY SPACE                  
022900            ", id="                   DELIMITED BY SIZE                   
023000            EV-EVENT-ID               DELIMITED BY SIZE                   
023100            ")"                       DELIMITED BY SIZE                   
023200            INTO WS-LINEA                                                 
023300     WRITE REG-REPORT FROM WS-LINEA                                       
023400                                                                          
023500     MOVE EV-VENTANA-HORAS      TO WS-HORAS-VISTA                         
023600     MOVE AN-TOTAL-TRADES       TO WS-ENTERO-VISTA                        
023700     MOVE PU-SCORE              TO WS-SCORE-VISTA                         
023800     MOVE SPACES TO WS-LINEA                                              
023900     STRING "Window: last "          DELIMITED BY SIZE                    
024000            WS-HORAS-VISTA            DELIMITED BY SIZE                   
024100            "h | Trades evaluated: "  DELIMITED BY SIZE                   
024200            WS-ENTERO-VISTA           DELIMITED BY SIZE                   
024300            " | Score: "              DELIMITED BY SIZE                   
024400            WS-SCORE-VISTA            DELIMITED BY SIZE                   
024500            " -> "                    DELIMITED BY SIZE                   
024600            PU-LABEL                  DELIMITED BY SPACE                  
024700            INTO WS-LINEA                                                 
024800     WRITE REG-REPORT FROM WS-LINEA                                       
024900                                                                          
025000     IF PU-RAZONES NOT = SPACES                                           
025100         MOVE 80 TO WS-K                                                  
025200         PERFORM 2110-RECORTAR-RAZONES                                    
025300                 THRU 2110-FIN-RECORTAR-RAZONES                           
025400                 UNTIL WS-K = 0                                           
025500                 OR PU-RAZONES(WS-K:1) NOT = SPACE                        
025600         MOVE SPACES TO WS-LINEA                                          
025700         STRING "Top signals: "       DELIMITED BY SIZE                   
025800                PU-RAZONES(1:WS-K)     DELIMITED BY SIZE                  
025900                INTO WS-LINEA                                             
026000         WRITE REG-REPORT FROM WS-LINEA                                   
026100     END-IF                                                               
026200                                                                          
026300     MOVE SPACES TO WS-LINEA                                              
026400     WRITE REG-REPORT FROM WS-LINEA.                                      
026500                                                                          
026600 2100-FIN-CABECERA.                                                       
026700*----------------------                                                   
026800     EXIT.                                                                
026900                                                                          
027000 2110-RECORTAR-RAZONES.                                                   
027100*--------------------------                                               
027200     SUBTRACT 1 FROM WS-K.                                                
027300                                                                          
027400 2110-FIN-RECORTAR-RAZONES.                                               
027500*------------------------------                                           
027600     EXIT.                                                                
027700                                                                          
027800* TABLA DE DOS COLUMNAS METRICA/VALOR CON LOS TOTALES DE                  
027900* CONTROL DEL ACUMULADOR DE ANALITICA.                                    
028000 2200-VISION-MERCADO.                                                     
028100*------------------------                                                 
028200     MOVE SPACES TO WS-LINEA                                              
028300     STRING "Market Overview" DELIMITED BY SIZE INTO WS-LINEA             
028400     WRITE REG-REPORT FROM WS-LINEA                                       
028500     WRITE REG-REPORT FROM WS-DIV-2COL                                    
028600     MOVE "Metric"  TO WS-2C-METRICA                                      
028700     MOVE "Value"   TO WS-2C-VALOR                                        
028800     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
028900     WRITE REG-REPORT FROM WS-DIV-2COL                                    
029000                                                                          
029100     MOVE AN-TOTAL-TRADES TO WS-ENTERO-VISTA                              
029200     MOVE "Total trades"        TO WS-2C-METRICA                          
029300     MOVE WS-ENTERO-VISTA       TO WS-2C-VALOR                            
029400     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
029500                                                                          
029600     MOVE AN-TOTAL-SIZE TO WS-CANTIDAD-VISTA                              
029700     MOVE "Total size"          TO WS-2C-METRICA                          
029800     MOVE WS-CANTIDAD-VISTA     TO WS-2C-VALOR                            
029900     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
030000                                                                          
030100     MOVE AN-TOTAL-NOTIONAL TO WS-DINERO-VISTA                            
030200     MOVE "Total notional"      TO WS-2C-METRICA                          
030300     MOVE WS-DINERO-VISTA       TO WS-2C-VALOR                            
030400     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
030500                                                                          
030600     MOVE AN-MEDIA-SIZE TO WS-CANTIDAD-VISTA                              
030700     MOVE "Average trade size"  TO WS-2C-METRICA                          
030800     MOVE WS-CANTIDAD-VISTA     TO WS-2C-VALOR                            
030900     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
031000                                                                          
031100     MOVE AN-MEDIA-NOTIONAL TO WS-DINERO-VISTA                            
031200     MOVE "Average notional"    TO WS-2C-METRICA                          
031300     MOVE WS-DINERO-VISTA       TO WS-2C-VALOR                            
031400     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
031500                                                                          
031600     MOVE AN-MXS-SIZE TO WS-CANTIDAD-VISTA                                
031700     MOVE "Largest by shares"   TO WS-2C-METRICA                          
031800     MOVE WS-CANTIDAD-VISTA     TO WS-2C-VALOR                            
031900     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
032000                                                                          
032100     MULTIPLY AN-MXS-PRECIO BY 100 GIVING WS-PRECIO-CALC                  
032200     MOVE WS-PRECIO-CALC TO WS-PORC-2-DEC-VISTA                           
032300     MOVE "  ...  price (%)"    TO WS-2C-METRICA                          
032400     MOVE WS-PORC-2-DEC-VISTA   TO WS-2C-VALOR                            
032500     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
032600                                                                          
032700     MOVE "  ...  wallet"       TO WS-2C-METRICA                          
032800     MOVE AN-MXS-WALLET         TO WS-2C-VALOR                            
032900     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
033000                                                                          
033100     MOVE AN-MXN-NOTIONAL TO WS-DINERO-VISTA                              
033200     MOVE "Largest by notional" TO WS-2C-METRICA                          
033300     MOVE WS-DINERO-VISTA       TO WS-2C-VALOR                            
033400     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
033500                                                                          
033600     MOVE "  ...  wallet"       TO WS-2C-METRICA                          
033700     MOVE AN-MXN-WALLET         TO WS-2C-VALOR                            
033800     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
033900                                                                          
034000     MOVE AN-CARTERAS-UNICAS TO WS-ENTERO-VISTA                           
034100     MOVE "Unique wallets"      TO WS-2C-METRICA                          
034200     MOVE WS-ENTERO-VISTA       TO WS-2C-VALOR                            
034300     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
034400                                                                          
034500     MOVE AN-PORC-SIN-CARTERA TO WS-PORC-2-DEC-VISTA                      
034600     MOVE "Missing wallet share" TO WS-2C-METRICA                         
034700     MOVE WS-PORC-2-DEC-VISTA   TO WS-2C-VALOR                            
034800     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
034900                                                                          
035000     MOVE AN-TOP1-TRADES-PORC TO WS-PORC-1-DEC-VISTA                      
035100     MOVE "Top-1 wallet by trades" TO WS-2C-METRICA                       
035200     MOVE WS-PORC-1-DEC-VISTA   TO WS-2C-VALOR                            
035300     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
035400                                                                          
035500     MOVE AN-TOP3-TRADES-PORC TO WS-PORC-1-DEC-VISTA                      
035600     MOVE "Top-3 wallet by trades" TO WS-2C-METRICA                       
035700     MOVE WS-PORC-1-DEC-VISTA   TO WS-2C-VALOR                            
035800     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
035900                                                                          
036000     MOVE AN-TOP1-NOTION-PORC TO WS-PORC-1-DEC-VISTA                      
036100     MOVE "Top-1 wallet by notional" TO WS-2C-METRICA                     
036200     MOVE WS-PORC-1-DEC-VISTA   TO WS-2C-VALOR                            
036300     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
036400                                                                          
036500     MOVE AN-TOP3-NOTION-PORC TO WS-PORC-1-DEC-VISTA                      
036600     MOVE "Top-3 wallet by notional" TO WS-2C-METRICA                     
036700     MOVE WS-PORC-1-DEC-VISTA   TO WS-2C-VALOR                            
036800     WRITE REG-REPORT FROM WS-LINEA-2COL                                  
036900                                                                          
037000     WRITE REG-REPORT FROM WS-DIV-2COL                                    
037100     MOVE SPACES TO WS-LINEA                                              
037200     WRITE REG-REPORT FROM WS-LINEA.                                      
037300                                                                          
037400 2200-FIN-VISION-MERCADO.                                                 
037500*----------------------------                                             
037600     EXIT.                                                                
037700                                                                          
037800* TABLA DE UNA FILA POR RESULTADO/OUTCOME, YA ORDENADA                    
037900* DESCENDENTEMENTE POR PUNTUACION POR ACUM_ANALITICA.                     
038000 2300-INSTANTANEA-RESULT.                                                 
038100*----------------------------                                             
038200     MOVE SPACES TO WS-LINEA                                              
038300     STRING "Outcome Snapshot" DELIMITED BY SIZE INTO WS-LINEA            
038400     WRITE REG-REPORT FROM WS-LINEA                                       
038500     WRITE REG-REPORT FROM WS-DIV-RESULT                                  
038600                                                                          
038700     MOVE "Outcome"    TO WS-OR-OUTCOME                                   
038800     MOVE "Trades"     TO WS-OR-TRADES                                    
038900     MOVE "Notional"   TO WS-OR-NOTIONAL                                  
039000     MOVE "Vol Share"  TO WS-OR-VOLSHARE                                  
039100     MOVE "VWAP"       TO WS-OR-VWAP                                      
039200     MOVE "Last Price" TO WS-OR-LASTPRICE                                 
039300     MOVE "Suspicion"  TO WS-OR-SUSPICION                                 
039400     WRITE REG-REPORT FROM WS-LINEA-RESULT                                
039500     WRITE REG-REPORT FROM WS-DIV-RESULT                                  
039600                                                                          
039700     IF AN-NUM-PUNTOS = 0                                                 
039800         MOVE SPACES TO WS-LINEA                                          
039900         STRING "No outcome-level activity recorded."                     
040000                DELIMITED BY SIZE INTO WS-LINEA                           
040100         WRITE REG-REPORT FROM WS-LINEA                                   
040200     ELSE                                                                 
040300         PERFORM 2310-FILA-RESULT THRU 2310-FIN-FILA-RESULT               
040400                 VARYING WS-I FROM 1 BY 1                                 
040500                 UNTIL WS-I > AN-NUM-PUNTOS                               
040600     END-IF                                                               
040700                                                                          
040800     WRITE REG-REPORT FROM WS-DIV-RESULT                                  
040900     MOVE SPACES TO WS-LINEA                                              
041000     WRITE REG-REPORT FROM WS-LINEA.                                      
041100                                                                          
041200 2300-FIN-INSTANTANEA-RESULT.                                             
041300*---------------------------------                                        
041400     EXIT.                                                                
041500                                                                          
041600 2310-FILA-RESULT.                                                        
041700*---------------------                                                    
041800     MOVE AN-PU-OUTCOME-LABEL(WS-I)  TO WS-OR-OUTCOME                     
041900                                                                          
042000     MOVE AN-PU-TRADE-COUNT(WS-I)    TO WS-ENTERO-VISTA                   
042100     MOVE WS-ENTERO-VISTA            TO WS-OR-TRADES                      
042200                                                                          
042300     MOVE AN-PU-NOTIONAL(WS-I)       TO WS-DINERO-VISTA                   
042400     MOVE WS-DINERO-VISTA            TO WS-OR-NOTIONAL                    
042500                                                                          
042600     MOVE AN-PU-VOLUME-SHARE(WS-I)   TO WS-PRECIO-VISTA                   
042700     MOVE WS-PRECIO-VISTA            TO WS-OR-VOLSHARE                    
042800                                                                          
042900     MOVE AN-PU-VWAP(WS-I)           TO WS-PRECIO-VISTA                   
043000     MOVE WS-PRECIO-VISTA            TO WS-OR-VWAP                        
043100                                                                          
043200     MOVE AN-PU-LAST-PRICE(WS-I)     TO WS-PRECIO-VISTA                   
043300     MOVE WS-PRECIO-VISTA            TO WS-OR-LASTPRICE                   
043400                                                                          
043500     MOVE AN-PU-SCORE(WS-I)          TO WS-SCORE-VISTA                    
043600     MOVE SPACES TO WS-OR-SUSPICION                                       
043700     STRING WS-SCORE-VISTA           DELIMITED BY SIZE                    
043800            " ("                     DELIMITED BY SIZE                    
043900            AN-PU-LABEL(WS-I)         DELIMITED BY SPACE                  
044000            ")"                      DELIMITED BY SIZE                    
044100            INTO WS-OR-SUSPICION                                          
044200                                                                          
044300     WRITE REG-REPORT FROM WS-LINEA-RESULT.                               
044400                                                                          
044500 2310-FIN-FILA-RESULT.                                                    
044600*--------------------------                                               
044700     EXIT.                                                                
044800                                                                          
044900* TABLA DE LAS SEIS HEURISTICAS A NIVEL DE EVENTO.                        
045000 2400-INDICADORES-SOSPECHA.                                               
045100*-------------------------------                                          
045200     MOVE SPACES TO WS-LINEA                                              
045300     STRING "Suspicion Indicators" DELIMITED BY SIZE                      
045400            INTO WS-LINEA                                                 
045500     WRITE REG-REPORT FROM WS-LINEA                                       
045600     WRITE REG-REPORT FROM WS-DIV-INDIC                                   
045700                                                                          
045800     MOVE "Indicator"  TO WS-IN-NOMBRE                                    
045900     MOVE "Status"     TO WS-IN-ESTADO                                    
046000     MOVE "Intensity"  TO WS-IN-INTENSIDAD                                
046100     MOVE "Details"    TO WS-IN-DETALLE                                   
046200     WRITE REG-REPORT FROM WS-LINEA-INDIC                                 
046300     WRITE REG-REPORT FROM WS-DIV-INDIC                                   
046400                                                                          
046500     PERFORM 2410-FILA-INDICADOR THRU 2410-FIN-FILA-INDICADOR             
046600             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 6                      
046700                                                                          
046800     WRITE REG-REPORT FROM WS-DIV-INDIC                                   
046900     MOVE SPACES TO WS-LINEA                                              
047000     WRITE REG-REPORT FROM WS-LINEA.                                      
047100                                                                          
047200 2400-FIN-INDICADORES-SOSPECHA.                                           
047300*-----------------------------------                                      
047400     EXIT.                                                                
047500                                                                          
047600 2410-FILA-INDICADOR.                                                     
047700*-------------------------                                                
047800     PERFORM 2420-BUSCAR-TITULO THRU 2420-FIN-BUSCAR-TITULO               
047900                                                                          
048000     IF PU-HR-DISPARADA(WS-I) = "Y"                                       
048100         MOVE "TRIGGERED" TO WS-IN-ESTADO                                 
048200     ELSE                                                                 
048300         MOVE "clear"     TO WS-IN-ESTADO                                 
048400     END-IF                                                               
048500                                                                          
048600     MOVE PU-HR-INTENSIDAD(WS-I)  TO WS-PORC-2-DEC-VISTA                  
048700     MOVE WS-PORC-2-DEC-VISTA     TO WS-IN-INTENSIDAD                     
048800     MOVE PU-HR-RESUMEN(WS-I)     TO WS-IN-DETALLE                        
048900                                                                          
049000     WRITE REG-REPORT FROM WS-LINEA-INDIC.                                
049100                                                                          
049200 2410-FIN-FILA-INDICADOR.                                                 
049300*-----------------------------                                            
049400     EXIT.                                                                
049500                                                                          
049600* BUSCA EL TITULO DE VISUALIZACION DEL INDICADOR WS-I EN LA               
049700* TABLA ESTATICA WS-TABLA-TITULOS; SI NO SE ENCUENTRA (NO                 
049800* DEBERIA OCURRIR) SE MUESTRA EL NOMBRE INTERNO TAL CUAL.                 
049900 2420-BUSCAR-TITULO.                                                      
050000*-------------------------                                                
050100     MOVE SPACES TO WS-IN-NOMBRE                                          
050200     MOVE 1 TO WS-K                                                       
050300     PERFORM 2421-COMPARAR-TITULO THRU 2421-FIN-COMPARAR-TITULO           
050400             UNTIL WS-K > 6                                               
050500             OR WS-TITULO-CLAVE(WS-K) = PU-HR-NOMBRE(WS-I)                
050600     IF WS-K <= 6                                                         
050700         MOVE WS-TITULO-TEXTO(WS-K) TO WS-IN-NOMBRE                       
050800     ELSE                                                                 
050900         MOVE PU-HR-NOMBRE(WS-I)    TO WS-IN-NOMBRE                       
051000     END-IF.                                                              
051100                                                                          
051200 2420-FIN-BUSCAR-TITULO.                                                  
051300*----------------------------                                             
051400     EXIT.                                                                
051500                                                                          
051600 2421-COMPARAR-TITULO.                                                    
051700*--------------------------                                               
051800     ADD 1 TO WS-K.                                                       
051900                                                                          
052000 2421-FIN-COMPARAR-TITULO.                                                
052100*------------------------------                                           
052200     EXIT.                                                                
052300                                                                          
052400* FICHERO ANALYTICS: UNA FILA "T" DE TOTALES, UNA FILA "O" POR            
052500* RESULTADO Y UNA FILA "M" POR MINUTO ACTIVO.                             
052600 3000-GRABAR-ANALITICA.                                                   
052700*---------------------------                                              
052800     PERFORM 3100-GRABAR-TOTALES THRU 3100-FIN-GRABAR-TOTALES             
052900                                                                          
053000     IF AN-NUM-PUNTOS > 0                                                 
053100         PERFORM 3200-GRABAR-RESULTADO                                    
053200                 THRU 3200-FIN-GRABAR-RESULTADO                           
053300                 VARYING WS-I FROM 1 BY 1                                 
053400                 UNTIL WS-I > AN-NUM-PUNTOS                               
053500     END-IF                                                               
053600                                                                          
053700     IF AN-NUM-MINUTOS > 0                                                
053800         PERFORM 3300-GRABAR-MINUTO                                       
053900                 THRU 3300-FIN-GRABAR-MINUTO                              
054000                 VARYING WS-I FROM 1 BY 1                                 
054100                 UNTIL WS-I > AN-NUM-MINUTOS                              
054200     END-IF.                                                              
054300                                                                          
054400 3000-FIN-GRABAR-ANALITICA.                                               
054500*-------------------------------                                          
054600     EXIT.                                                                
054700                                                                          
054800 3100-GRABAR-TOTALES.                                                     
054900*-------------------------                                                
055000     MOVE SPACES TO REG-ANALYTICS-REC                                     
055100     SET SA-ES-TOTALES          TO TRUE                                   
055200     MOVE AN-TOTAL-TRADES       TO SA-TOT-TRADES                          
055300     MOVE AN-TOTAL-SIZE         TO SA-TOT-SIZE                            
055400     MOVE AN-TOTAL-NOTIONAL     TO SA-TOT-NOTIONAL                        
055500     MOVE AN-CARTERAS-UNICAS    TO SA-TOT-CARTERAS                        
055600     MOVE AN-PORC-SIN-CARTERA   TO SA-TOT-SIN-CARTERA-PC                  
055700     WRITE REG-ANALYTICS-REC.                                             
055800                                                                          
055900 3100-FIN-GRABAR-TOTALES.                                                 
056000*-----------------------------                                            
056100     EXIT.                                                                
056200                                                                          
056300 3200-GRABAR-RESULTADO.                                                   
056400*---------------------------                                              
056500     MOVE SPACES TO REG-ANALYTICS-REC                                     
056600     SET SA-ES-RESULTADO           TO TRUE                                
056700     MOVE AN-PU-CONDITION-ID(WS-I)  TO SA-RES-CONDITION-ID                
056800     MOVE AN-PU-OUTCOME-INDEX(WS-I) TO SA-RES-OUTCOME-INDEX               
056900     MOVE AN-PU-TRADE-COUNT(WS-I)   TO SA-RES-TRADES                      
057000     MOVE AN-PU-NOTIONAL(WS-I)      TO SA-RES-NOTIONAL                    
057100     MOVE AN-PU-SCORE(WS-I)         TO SA-RES-SCORE                       
057200     MOVE AN-PU-LABEL(WS-I)         TO SA-RES-LABEL                       
057300     WRITE REG-ANALYTICS-REC.                                             
057400                                                                          
057500 3200-FIN-GRABAR-RESULTADO.                                               
057600*-------------------------------                                          
057700     EXIT.                                                                
057800                                                                          
057900 3300-GRABAR-MINUTO.                                                      
058000*------------------------                                                 
058100     MOVE SPACES TO REG-ANALYTICS-REC                                     
058200     SET SA-ES-MINUTO               TO TRUE                               
058300     MOVE AN-MIN-TIMESTAMP(WS-I)    TO SA-MIN-TIMESTAMP                   
058400     MOVE AN-MIN-TRADE-COUNT(WS-I)  TO SA-MIN-TRADE-COUNT                 
058500     MOVE AN-MIN-VWAP(WS-I)         TO SA-MIN-VWAP                        
058600     WRITE REG-ANALYTICS-REC.                                             
058700                                                                          
058800 3300-FIN-GRABAR-MINUTO.                                                  
058900*----------------------------                                             
059000     EXIT.                                                                
059100                                                                          
059200 8000-FIN.                                                                
059300*---------                                                                
059400     PERFORM 8100-CERRAR-FICHEROS THRU 8100-FIN-CERRAR-FICHEROS.          
059500                                                                          
059600 8000-FIN-FIN.                                                            
059700*-----------------                                                        
059800     EXIT.                                                                
059900                                                                          
060000 8100-CERRAR-FICHEROS.                                                    
060100*-------------------------                                                
060200     CLOSE REPORT                                                         
060300           ANALYTICS.                                                     
060400                                                                          
060500 8100-FIN-CERRAR-FICHEROS.                                                
060600*-----------------------------                                            
060700     EXIT.                                                                
060800                                                                          
060900 END PROGRAM EMITE_INFORME.                                               
