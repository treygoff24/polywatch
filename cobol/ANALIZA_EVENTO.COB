000100******************************************************************        
000200* AUTORES: AITOR, MARILUZ, NOELIA                                         
000300* PROGRAMA: VIGILANCIA DE MERCADO                                         
000400* FECHA: 04/03/98                                                         
000500* OBJETIVO: PROGRAMA PRINCIPAL DEL BATCH DE VIGILANCIA. CARGA LA          
000600* CABECERA DEL EVENTO, LOS MERCADOS Y LAS OPERACIONES, LANZA EL           
000700* MOTOR DE PUNTUACION Y EL ACUMULADOR DE ANALITICA, Y ORDENA LA           
000800* EMISION DEL INFORME. FIJA EL CODIGO DE RETORNO DEL BATCH.               
000900******************************************************************        
001000*----------------------------------------------------------------         
001100*                       HISTORIAL DE CAMBIOS                              
001200*----------------------------------------------------------------         
001300* 1998-03-04 AA  CR-0118  ALTA INICIAL DEL PROGRAMA                       
001400* 1999-11-09 ML  CR-0204  CORREGIDO A 2000 (Y2K) EL TRATAMIENTO           
001500*                         DE FECHAS DE OPERACION (VER COPY                
001600*                         REGTRADE)                                       
001700* 2006-02-18 AA  CR-0398  SE ANADE LA LLAMADA AL ACUMULADOR DE            
001800*                         ANALITICA                                       
001900* 2009-05-11 ML  CR-0470  SE ANADE CONVERSION DE LA VENTANA DE            
002000*                         VIGILANCIA A HORAS PARA EL INFORME              
002100* 2012-09-12 NO  CR-0545  SE ANADE LA LLAMADA AL EMISOR DEL               
002200*                         INFORME                                         
002300* 2019-05-14 ML  CR-0722  SE FIJA EL CODIGO DE RETORNO SEGUN LA           
002400*                         ETIQUETA DEL EVENTO (2=SOSPECHOSO)              
002500*----------------------------------------------------------------         
002600 IDENTIFICATION DIVISION.                                                 
002700 PROGRAM-ID.    ANALIZA_EVENTO.                                           
002800 AUTHOR.        AITOR.                                                    
002900 INSTALLATION.  DEPARTAMENTO DE VIGILANCIA DE MERCADO.                    
003000 DATE-WRITTEN.  04/03/98.                                                 
003100 DATE-COMPILED.                                                           
003200 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.                
003300******************************************************************        
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800*-----------------------------------------------------------------        
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT EVENT-HEADER ASSIGN TO "EVENT-HEADER"                         
004200            ORGANIZATION IS SEQUENTIAL                                    
004300            FILE STATUS IS FS-EVENT-HEADER.                               
004400                                                                          
004500     SELECT MARKET-META ASSIGN TO "MARKET-META"                           
004600            ORGANIZATION IS SEQUENTIAL                                    
004700            FILE STATUS IS FS-MARKET-META.                                
004800                                                                          
004900     SELECT TRADES ASSIGN TO "TRADES"                                     
005000            ORGANIZATION IS SEQUENTIAL                                    
005100            FILE STATUS IS FS-TRADES.                                     
005200******************************************************************        
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500*----FICHERO DE ENTRADA: CABECERA DEL EVENTO (UN SOLO REGISTRO).          
005600*----SE LEE CON READ...INTO SOBRE EL AREA DE TRABAJO (VER                 
005700*----WS-EVENTO); EL REGISTRO DEL FD QUEDA SIN DESGLOSAR PARA NO           
005800*----DUPLICAR NOMBRES DE CAMPO DE LA COPY REGEVENT.                       
005900 FD  EVENT-HEADER                                                         
006000     BLOCK CONTAINS 0 RECORDS                                             
006100     RECORDING MODE IS F.                                                 
006200 01  REG-EVENTO                   PIC X(131).                             
006300                                                                          
006400*----FICHERO DE ENTRADA: METADATOS DE MERCADO (UNO POR MERCADO).          
006500*----MISMO CRITERIO QUE EVENT-HEADER: SE LEE CON READ...INTO              
006600*----DIRECTAMENTE SOBRE LA FILA DE LA TABLA WS-MERCADOS.                  
006700 FD  MARKET-META                                                          
006800     BLOCK CONTAINS 0 RECORDS                                             
006900     RECORDING MODE IS F.                                                 
007000 01  REG-MERCADO                  PIC X(261).                             
007100                                                                          
007200*----FICHERO DE ENTRADA: OPERACIONES, EN ORDEN ASCENDENTE DE              
007300*----TIMESTAMP. EL PRECIO VIENE SIN NORMALIZAR (VER                       
007400*----1420-NORMALIZAR-PRECIO); POR ESO SU CAMPO ES MAS ANCHO               
007500*----QUE EL DE LA TABLA DE TRABAJO (COPY REGTRADE).                       
007600 FD  TRADES                                                               
007700     BLOCK CONTAINS 0 RECORDS                                             
007800     RECORDING MODE IS F.                                                 
007900 01  REG-TRADE-ENTRADA.                                                   
008000     05  TE-TIMESTAMP              PIC 9(10).                             
008100     05  TE-WALLET-ID              PIC X(42).                             
008200     05  TE-SIDE                   PIC X(04).                             
008300     05  TE-CONDITION-ID           PIC X(20).                             
008400     05  TE-OUTCOME-INDEX          PIC S9(02).                            
008500     05  TE-OUTCOME-NAME           PIC X(20).                             
008600     05  TE-TRADE-SIZE             PIC S9(09)V99.                         
008700     05  TE-TRADE-PRICE            PIC S9(03)V9999.                       
008800     05  FILLER                    PIC X(09).                             
008900******************************************************************        
009000 WORKING-STORAGE SECTION.                                                 
009100*----FILE STATUS                                                          
009200 01  FS-EVENT-HEADER               PIC 9(02).                             
009300 01  FS-MARKET-META                PIC 9(02).                             
009400 01  FS-TRADES                     PIC 9(02).                             
009500*----SWITCHES                                                             
009600 01  SWITCHES.                                                            
009700     05  SW-EOF-MARKET-META        PIC X(02)  VALUE "NO".                 
009800         88  HAY-EOF-MARKET-META         VALUE "SI".                      
009900     05  SW-EOF-TRADES             PIC X(02)  VALUE "NO".                 
010000         88  HAY-EOF-TRADES              VALUE "SI".                      
010100     05  FILLER                    PIC X(06).                             
010200*----COPYS DE ARCHIVOS (AREA DE TRABAJO DE LA CABECERA)                   
010300     COPY REGEVENT REPLACING REG-EVENTO BY WS-EVENTO.                     
010400*----AREA DE CALCULO INTERMEDIO DE LA VENTANA EN HORAS                    
010500 77  WS-SEGUNDOS-CALC              PIC 9(09)V9       COMP-3.              
010600*----TABLA DE MERCADOS CARGADA UNA UNICA VEZ EN MEMORIA                   
010700 77  WS-NUM-MERCADOS               PIC 9(02)         COMP.                
010800 01  WS-MERCADOS.                                                         
010900     05  WS-MERCADO OCCURS 1 TO 20 TIMES                                  
011000                   DEPENDING ON WS-NUM-MERCADOS.                          
011100*        MISMO LAYOUT QUE COPY REGMERC, REPETIDO AQUI PORQUE              
011200*        EL NIVEL 01 DE LA COPY NO PUEDE ANIDARSE BAJO OCCURS.            
011300         10  MC-CONDITION-ID       PIC X(20).                             
011400         10  MC-QUESTION           PIC X(60).                             
011500         10  MC-ORDER-MIN-SIZE     PIC S9(05)V99.                         
011600         10  MC-TICK-SIZE          PIC S9(01)V9999.                       
011700             88  MC-TICK-POR-DEFECTO     VALUE ZEROS.                     
011800         10  MC-TICK-SIZE-R REDEFINES MC-TICK-SIZE.                       
011900             15  MC-TICK-ENTERO    PIC S9(01).                            
012000             15  MC-TICK-DECIMAL   PIC 9(04).                             
012100         10  MC-OUTCOME-COUNT      PIC 9(02).                             
012200         10  MC-OUTCOME-NAMES OCCURS 8 TIMES PIC X(20).                   
012300         10  FILLER                PIC X(07).                             
012400*----TABLA DE OPERACIONES CARGADA UNA UNICA VEZ EN MEMORIA                
012500 77  WS-NUM-TRADES                 PIC 9(05)         COMP.                
012600 01  WS-TRADES.                                                           
012700     05  WS-TRADE OCCURS 1 TO 20000 TIMES                                 
012800                  DEPENDING ON WS-NUM-TRADES.                             
012900*        MISMO LAYOUT QUE COPY REGTRADE, REPETIDO AQUI POR LA             
013000*        MISMA RAZON QUE WS-MERCADOS.                                     
013100         10  TR-TIMESTAMP          PIC 9(10).                             
013200         10  TR-TIMESTAMP-R REDEFINES TR-TIMESTAMP.                       
013300             15  TR-TS-MINUTOS     PIC 9(08).                             
013400             15  TR-TS-SEGUNDOS    PIC 9(02).                             
013500         10  TR-WALLET-ID          PIC X(42).                             
013600         10  TR-WALLET-AUSENTE     PIC X(01).                             
013700             88  TR-SIN-CARTERA          VALUE "S".                       
013800             88  TR-CON-CARTERA          VALUE "N".                       
013900         10  TR-SIDE               PIC X(04).                             
014000             88  TR-LADO-COMPRA          VALUE "BUY ".                    
014100             88  TR-LADO-VENTA           VALUE "SELL".                    
014200         10  TR-CONDITION-ID       PIC X(20).                             
014300         10  TR-OUTCOME-INDEX      PIC S9(02).                            
014400         10  TR-OUTCOME-NAME       PIC X(20).                             
014500         10  TR-TRADE-SIZE         PIC S9(09)V99.                         
014600         10  TR-TRADE-PRICE        PIC S9(01)V9999.                       
014700         10  TR-NOTIONAL-CALC      PIC S9(11)V99.                         
014800         10  FILLER                PIC X(09).                             
014900*----FILTRO VACIO Y VALORES POR DEFECTO PARA LA PASADA DE                 
015000*----PUNTUACION A NIVEL DE EVENTO (TODAS LAS OPERACIONES, SIN             
015100*----RESTRINGIR A UN MERCADO/RESULTADO CONCRETO).                         
015200 01  WS-FILTRO-CONDITION           PIC X(20)  VALUE SPACES.               
015300 01  WS-FILTRO-OUTCOME             PIC S9(02) VALUE -99.                  
015400 01  WS-MIN-SIZE-EVENTO            PIC S9(05)V99 VALUE ZERO.              
015500 01  WS-TICK-SIZE-EVENTO           PIC S9(01)V9999 VALUE 0.01.            
015600*----AREA DE PUNTUACION DEL EVENTO Y AREA DE ANALITICA                    
015700     COPY REGSCORE  REPLACING REG-PUNTUACION BY WS-PUNTUACION.            
015800     COPY REGANALIT REPLACING REG-ANALITICA  BY WS-ANALITICA.             
015900******************************************************************        
016000*                    PROCEDURE DIVISION                                   
016100******************************************************************        
016200 PROCEDURE DIVISION.                                                      
016300*-------------------                                                      
016400     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO                            
016500                                                                          
016600     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO                           
016700                                                                          
016800     PERFORM 3000-FIN     THRU 3000-FIN-FIN.                              
016900                                                                          
017000 1000-INICIO.                                                             
017100*------------                                                             
017200     PERFORM 1100-ABRIR-FICHEROS THRU 1100-FIN-ABRIR-FICHEROS             
017300     PERFORM 1200-LEER-CABECERA  THRU 1200-FIN-LEER-CABECERA              
017400     PERFORM 1300-CARGAR-MERCADOS                                         
017500             THRU 1300-FIN-CARGAR-MERCADOS                                
017600     PERFORM 1400-CARGAR-TRADES  THRU 1400-FIN-CARGAR-TRADES.             
017700                                                                          
017800 1000-FIN-INICIO.                                                         
017900*----------------                                                         
018000     EXIT.                                                                
018100                                                                          
018200 1100-ABRIR-FICHEROS.                                                     
018300*-------------------------                                                
018400     OPEN INPUT EVENT-HEADER                                              
018500                MARKET-META                                               
018600                TRADES.                                                   
018700                                                                          
018800 1100-FIN-ABRIR-FICHEROS.                                                 
018900*-----------------------------                                            
019000     EXIT.                                                                
019100                                                                          
019200 1200-LEER-CABECERA.                                                      
019300*------------------------                                                 
019400     READ EVENT-HEADER INTO WS-EVENTO                                     
019500         AT END                                                           
019600             MOVE ZERO TO EV-EVENT-ID                                     
019700             MOVE SPACES TO EV-TITLE EV-SLUG                              
019800             MOVE ZERO TO EV-LOOKBACK-SECONDS                             
019900     END-READ                                                             
020000     PERFORM 1210-CONVERTIR-VENTANA                                       
020100             THRU 1210-FIN-CONVERTIR-VENTANA.                             
020200                                                                          
020300 1200-FIN-LEER-CABECERA.                                                  
020400*----------------------------                                             
020500     EXIT.                                                                
020600                                                                          
020700* LA VENTANA DE VIGILANCIA LLEGA EN SEGUNDOS (LOOKBACK-SECONDS);          
020800* SE CONVIERTE A HORAS CON UN DECIMAL PARA LA CABECERA DEL                
020900* INFORME (VER COPY REGEVENT, CAMPO EV-VENTANA-HORAS).                    
021000 1210-CONVERTIR-VENTANA.                                                  
021100*-----------------------------                                            
021200     COMPUTE WS-SEGUNDOS-CALC ROUNDED =                                   
021300             EV-LOOKBACK-SECONDS / 3600                                   
021400     MOVE WS-SEGUNDOS-CALC TO EV-VENTANA-HORAS.                           
021500                                                                          
021600 1210-FIN-CONVERTIR-VENTANA.                                              
021700*---------------------------------                                        
021800     EXIT.                                                                
021900                                                                          
022000 1300-CARGAR-MERCADOS.                                                    
022100*--------------------------                                               
022200     MOVE ZERO TO WS-NUM-MERCADOS                                         
022300     PERFORM 1310-LEER-MERCADO THRU 1310-FIN-LEER-MERCADO                 
022400             UNTIL HAY-EOF-MARKET-META.                                   
022500                                                                          
022600 1300-FIN-CARGAR-MERCADOS.                                                
022700*------------------------------                                           
022800     EXIT.                                                                
022900                                                                          
023000* SE LEE DIRECTAMENTE SOBRE LA FILA DE LA TABLA (READ...INTO              
023100* CON SUBINDICE), SIN PASAR POR UN AREA INTERMEDIA CON LOS                
023200* MISMOS NOMBRES DE CAMPO QUE LA COPY REGMERC.                            
023300 1310-LEER-MERCADO.                                                       
023400*-----------------------                                                  
023500     IF WS-NUM-MERCADOS >= 20                                             
023600         SET HAY-EOF-MARKET-META TO TRUE                                  
023700     ELSE                                                                 
023800         ADD 1 TO WS-NUM-MERCADOS                                         
023900         READ MARKET-META INTO WS-MERCADO(WS-NUM-MERCADOS)                
024000             AT END                                                       
024100                 SET HAY-EOF-MARKET-META TO TRUE                          
024200                 SUBTRACT 1 FROM WS-NUM-MERCADOS                          
024300         END-READ                                                         
024400     END-IF.                                                              
024500                                                                          
024600 1310-FIN-LEER-MERCADO.                                                   
024700*---------------------------                                              
024800     EXIT.                                                                
024900                                                                          
025000 1400-CARGAR-TRADES.                                                      
025100*------------------------                                                 
025200     MOVE ZERO TO WS-NUM-TRADES                                           
025300     PERFORM 1410-LEER-TRADE THRU 1410-FIN-LEER-TRADE                     
025400             UNTIL HAY-EOF-TRADES.                                        
025500                                                                          
025600 1400-FIN-CARGAR-TRADES.                                                  
025700*----------------------------                                             
025800     EXIT.                                                                
025900                                                                          
026000 1410-LEER-TRADE.                                                         
026100*---------------------                                                    
026200     READ TRADES                                                          
026300         AT END                                                           
026400             SET HAY-EOF-TRADES TO TRUE                                   
026500     END-READ                                                             
026600     IF NOT HAY-EOF-TRADES                                                
026700         ADD 1 TO WS-NUM-TRADES                                           
026800         PERFORM 1420-NORMALIZAR-PRECIO                                   
026900                 THRU 1420-FIN-NORMALIZAR-PRECIO                          
027000         MOVE TE-TIMESTAMP     TO TR-TIMESTAMP(WS-NUM-TRADES)             
027100         MOVE TE-WALLET-ID     TO TR-WALLET-ID(WS-NUM-TRADES)             
027200         IF TE-WALLET-ID = SPACES                                         
027300             MOVE "S" TO TR-WALLET-AUSENTE(WS-NUM-TRADES)                 
027400         ELSE                                                             
027500             MOVE "N" TO TR-WALLET-AUSENTE(WS-NUM-TRADES)                 
027600         END-IF                                                           
027700         MOVE TE-SIDE          TO TR-SIDE(WS-NUM-TRADES)                  
027800         MOVE TE-CONDITION-ID  TO TR-CONDITION-ID(WS-NUM-TRADES)          
027900         MOVE TE-OUTCOME-INDEX TO TR-OUTCOME-INDEX(WS-NUM-TRADES)         
028000         MOVE TE-OUTCOME-NAME  TO TR-OUTCOME-NAME(WS-NUM-TRADES)          
028100         MOVE TE-TRADE-SIZE    TO TR-TRADE-SIZE(WS-NUM-TRADES)            
028200         MOVE TE-TRADE-PRICE   TO TR-TRADE-PRICE(WS-NUM-TRADES)           
028300         COMPUTE TR-NOTIONAL-CALC(WS-NUM-TRADES) ROUNDED =                
028400                 TR-TRADE-SIZE(WS-NUM-TRADES) *                           
028500                 TR-TRADE-PRICE(WS-NUM-TRADES)                            
028600     END-IF.                                                              
028700                                                                          
028800 1410-FIN-LEER-TRADE.                                                     
028900*-------------------------                                                
029000     EXIT.                                                                
029100                                                                          
029200* NORMALIZE_PRICE: LOS PRECIOS LLEGAN UNAS VECES EN TANTO POR             
029300* UNO Y OTRAS EN TANTO POR CIENTO SEGUN EL ORIGEN DEL VOLCADO;            
029400* SE DEJAN TODOS EN EL RANGO [0,1] ANTES DE USARLOS.                      
029500 1420-NORMALIZAR-PRECIO.                                                  
029600*-----------------------------                                            
029700     IF TE-TRADE-PRICE > 1 AND TE-TRADE-PRICE <= 100                      
029800         DIVIDE TE-TRADE-PRICE BY 100 GIVING TE-TRADE-PRICE               
029900     END-IF                                                               
030000     IF TE-TRADE-PRICE > 100                                              
030100         MOVE 1 TO TE-TRADE-PRICE                                         
030200     END-IF                                                               
030300     IF TE-TRADE-PRICE > 1                                                
030400         MOVE 1 TO TE-TRADE-PRICE                                         
030500     END-IF                                                               
030600     IF TE-TRADE-PRICE < 0                                                
030700         MOVE 0 TO TE-TRADE-PRICE                                         
030800     END-IF.                                                              
030900                                                                          
031000 1420-FIN-NORMALIZAR-PRECIO.                                              
031100*---------------------------------                                        
031200     EXIT.                                                                
031300                                                                          
031400 2000-PROCESO.                                                            
031500*-------------                                                            
031600     IF WS-NUM-TRADES = 0                                                 
031700         DISPLAY "No trades found"                                        
031800     ELSE                                                                 
031900         PERFORM 2100-PUNTUAR-EVENTO                                      
032000                 THRU 2100-FIN-PUNTUAR-EVENTO                             
032100         PERFORM 2200-ACUMULAR-ANALITICA                                  
032200                 THRU 2200-FIN-ACUMULAR-ANALITICA                         
032300         PERFORM 2300-EMITIR-INFORME                                      
032400                 THRU 2300-FIN-EMITIR-INFORME                             
032500     END-IF.                                                              
032600                                                                          
032700 2000-FIN-PROCESO.                                                        
032800*------------------                                                       
032900     EXIT.                                                                
033000                                                                          
033100* PASADA DE PUNTUACION A NIVEL DE EVENTO: SIN FILTRO DE                   
033200* MERCADO/RESULTADO (WS-FILTRO-CONDITION A ESPACIOS), CON EL              
033300* MIN-SIZE/TICK-SIZE POR DEFECTO YA QUE NO HAY UN UNICO MERCADO           
033400* APLICABLE A TODAS LAS OPERACIONES DEL EVENTO.                           
033500 2100-PUNTUAR-EVENTO.                                                     
033600*-------------------------                                                
033700     CALL "CALC_PUNTUACION" USING WS-NUM-TRADES WS-TRADES                 
033800             WS-FILTRO-CONDITION WS-FILTRO-OUTCOME                        
033900             WS-MIN-SIZE-EVENTO WS-TICK-SIZE-EVENTO                       
034000             WS-PUNTUACION.                                               
034100                                                                          
034200 2100-FIN-PUNTUAR-EVENTO.                                                 
034300*-----------------------------                                            
034400     EXIT.                                                                
034500                                                                          
034600 2200-ACUMULAR-ANALITICA.                                                 
034700*-----------------------------                                            
034800     CALL "ACUM_ANALITICA" USING WS-NUM-TRADES WS-TRADES                  
034900             WS-NUM-MERCADOS WS-MERCADOS WS-ANALITICA.                    
035000                                                                          
035100 2200-FIN-ACUMULAR-ANALITICA.                                             
035200*---------------------------------                                        
035300     EXIT.                                                                
035400                                                                          
035500 2300-EMITIR-INFORME.                                                     
035600*-------------------------                                                
035700     CALL "EMITE_INFORME" USING WS-EVENTO WS-PUNTUACION                   
035800             WS-ANALITICA                                                 
035900     PERFORM 2310-FIJAR-RETORNO THRU 2310-FIN-FIJAR-RETORNO.              
036000                                                                          
036100 2300-FIN-EMITIR-INFORME.                                                 
036200*-----------------------------                                            
036300     EXIT.                                                                
036400                                                                          
036500* CODIGO DE RETORNO DEL BATCH: 2 SI EL EVENTO RESULTA                     
036600* SOSPECHOSO, 0 EN CUALQUIER OTRO CASO (EL 3 QUEDA RESERVADO A            
036700* ERRORES DE ENTRADA, VER 1200-LEER-CABECERA).                            
036800 2310-FIJAR-RETORNO.                                                      
036900*-------------------------                                                
037000     IF PU-ES-SOSPECHA                                                    
037100         MOVE 2 TO RETURN-CODE                                            
037200     ELSE                                                                 
037300         MOVE 0 TO RETURN-CODE                                            
037400     END-IF.                                                              
037500                                                                          
037600 2310-FIN-FIJAR-RETORNO.                                                  
037700*-----------------------------                                            
037800     EXIT.                                                                
037900                                                                          
038000 3000-FIN.                                                                
038100*---------                                                                
038200     PERFORM 3100-CERRAR-FICHEROS THRU 3100-FIN-CERRAR-FICHEROS           
038300     STOP RUN.                                                            
038400                                                                          
038500 3000-FIN-FIN.                                                            
038600*-----------------                                                        
038700     EXIT.                                                                
038800                                                                          
038900 3100-CERRAR-FICHEROS.                                                    
039000*-------------------------                                                
039100     CLOSE EVENT-HEADER                                                   
039200           MARKET-META                                                    
039300           TRADES.                                                        
039400                                                                          
039500 3100-FIN-CERRAR-FICHEROS.                                                
039600*-----------------------------                                            
039700     EXIT.                                                                
039800                                                                          
039900 END PROGRAM ANALIZA_EVENTO.                                              
