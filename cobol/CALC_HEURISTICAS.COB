000100******************************************************************        
000200* AUTORES: AITOR, MARILUZ, NOELIA                                         
000300* PROGRAMA: VIGILANCIA DE MERCADO                                         
000400* FECHA: 04/03/98                                                         
000500* OBJETIVO: EVALUA LAS SEIS HEURISTICAS DE MANIPULACION SOBRE             
000600* UNA LISTA DE OPERACIONES (TODO EL EVENTO O UN SOLO RESULTADO)           
000700* Y DEVUELVE, POR CADA UNA, SI SE DISPARA, SU INTENSIDAD 0-1 Y            
000800* UN RESUMEN LEGIBLE.                                                     
000900******************************************************************        
001000*----------------------------------------------------------------         
001100*                       HISTORIAL DE CAMBIOS                              
001200*----------------------------------------------------------------         
001300* 1998-03-04 AA  CR-0118  ALTA INICIAL: CONCENTRACION-CARTERA Y           
001400*                         TAMANO-MINIMO UNICAMENTE                        
001500* 1998-09-22 NO  CR-0140  SE ANADE REGULARIDAD-TIEMPO (CV+Z)              
001600* 1999-04-30 ML  CR-0177  SE ANADE PING-PONG POR CARTERA                  
001700* 1999-11-09 NO  CR-0204  Y2K - SIN CAMPOS DE FECHA DE 2 DIGITOS,         
001800*                         SIN CAMBIO EN ESTE PROGRAMA                     
001900* 2000-06-15 AA  CR-0248  SE ANADE IDA-VUELTA (ROUND-TRIPS)               
002000* 2001-02-08 ML  CR-0271  SE ANADE LATIGO-PRECIO (PRICE-WHIPS)            
002100* 2005-03-17 NO  CR-0370  CORREGIDO EL CALCULO DE LA MEDIANA              
002200*                         PARA LISTAS DE TAMANO PAR                       
002300* 2010-07-29 AA  CR-0499  SE PROTEGE LA DIVISION POR CERO EN EL           
002400*                         REPARTO NOTIONAL DEL TOP-1 CARTERA              
002500* 2016-11-02 ML  CR-0645  SE AJUSTA EL UMBRAL DE TAMANO-MINIMO A          
002600*                         100 OPERACIONES SEGUN PETICION DE               
002700*                         CUMPLIMIENTO NORMATIVO                          
002800* 2021-05-19 NO  CR-0810  SE DOCUMENTA EL ORDEN DE EVALUACION DE          
002900*                         LAS SEIS HEURISTICAS EN 2000-PROCESO            
003000* 2023-08-04 ML  CR-0870  LATIGO-PRECIO NO CALIFICABA EL EPISODIO         
003100*                         POR OPERACIONES MINIMAS Y CONCENTRACION         
003200*                         DE CARTERAS; SE ANADE 3513-CALIFICAR-           
003300*                         EPISODIO Y SE COMPLETA EL RESUMEN               
003400* 2023-11-27 NO  CR-0871  PING-PONG: EL RATIO DE TAMANO USABA             
003500*                         SOLO LA OPERACION MAS RECIENTE COMO             
003600*                         DENOMINADOR Y WS-MARCADOS-CARTERA               
003700*                         CONTABA PARES EN VEZ DE OPERACIONES;            
003800*                         LATIGO-PRECIO: EL BARRIDO POR MINUTO            
003900*                         NO SALTABA AL FINAL DEL EPISODIO                
004000*                         CONTADO Y PODIA SOLAPAR EPISODIOS               
004100* 2024-02-14 AA  CR-0872  1100-SELECCIONAR CALCULABA MAL EL HUECO         
004200*                         ENTRE OPERACIONES PARA REGULARIDAD-             
004300*                         TIEMPO: SE GUARDABA EN WS-K, QUE                
004400*                         1110-ACUMULAR-CARTERA Y 1120-ACUMULAR-          
004500*                         MINUTO PISAN COMO INDICE DE TABLA; SE           
004600*                         ANADE WS-TS-ANTERIOR PARA EL TIMESTAMP          
004700*                         PREVIO                                          
004800*----------------------------------------------------------------         
004900 IDENTIFICATION DIVISION.                                                 
005000 PROGRAM-ID.    CALC_HEURISTICAS.                                         
005100 AUTHOR.        AITOR.                                                    
005200 INSTALLATION.  DEPARTAMENTO DE VIGILANCIA DE MERCADO.                    
005300 DATE-WRITTEN.  04/03/98.                                                 
005400 DATE-COMPILED.                                                           
005500 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVAMENTE.                
005600******************************************************************        
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM.                                                  
006100******************************************************************        
006200 DATA DIVISION.                                                           
006300 WORKING-STORAGE SECTION.                                                 
006400*----AUXILIARES DE INDICE Y CONTEO                                        
006500 77  WS-I                      PIC 9(05)         COMP.                    
006600 77  WS-J                      PIC 9(05)         COMP.                    
006700 77  WS-K                      PIC 9(05)         COMP.                    
006800 77  WS-L                      PIC 9(05)         COMP.                    
006900 77  WS-EVALUADOS              PIC 9(05)         COMP.                    
007000*----CONCENTRACION-CARTERA                                                
007100 01  TB-CARTERAS.                                                         
007200     05  TB-NUM-CARTERAS       PIC 9(05)         COMP VALUE ZERO.         
007300     05  TB-CARTERA OCCURS 1 TO 2000 TIMES                                
007400                    DEPENDING ON TB-NUM-CARTERAS.                         
007500         10  TC-WALLET-ID      PIC X(42).                                 
007600         10  TC-TRADES         PIC 9(07)         COMP.                    
007700         10  TC-NOTIONAL       PIC S9(11)V99.                             
007800 01  WS-TOP1-CT-TRADES         PIC 9(07)         COMP VALUE ZERO.         
007900 01  WS-TOP1-CT-NOTION         PIC S9(11)V99      VALUE ZERO.             
008000 01  WS-TOP3-SUMA-TRADES       PIC 9(07)         COMP VALUE ZERO.         
008100 01  WS-TOP1-PORC-TRADES       PIC 9(01)V9999     VALUE ZERO.             
008200 01  WS-TOP1-PORC-NOTION       PIC 9(01)V9999     VALUE ZERO.             
008300 01  WS-TOP3-PORC-TRADES       PIC 9(01)V9999     VALUE ZERO.             
008400*----TAMANO-MINIMO                                                        
008500 01  WS-CASI-MINIMO            PIC 9(07)         COMP VALUE ZERO.         
008600 01  WS-CON-METADATOS          PIC 9(07)         COMP VALUE ZERO.         
008700 01  WS-UMBRAL-MINIMO          PIC S9(09)V99      VALUE ZERO.             
008800 01  WS-REPARTO-MINIMO         PIC 9(01)V9999     VALUE ZERO.             
008900*----REGULARIDAD-TIEMPO                                                   
009000*    WS-TS-ANTERIOR GUARDA EL TIMESTAMP DE LA OPERACION PREVIA            
009100*    (CR-0872). NO SE REUTILIZA WS-K PORQUE 1110-ACUMULAR-CARTERA         
009200*    Y 1120-ACUMULAR-MINUTO, LLAMADAS EN LA MISMA 1100-SELECCIONAR        
009300*    LO USAN COMO INDICE DE TABLA Y LO DEJAN PISADO.                      
009400 01  WS-TS-ANTERIOR            PIC 9(10)          VALUE ZERO.             
009500 01  TB-HUECOS.                                                           
009600     05  TB-NUM-HUECOS         PIC 9(05)         COMP VALUE ZERO.         
009700     05  TB-HUECO OCCURS 1 TO 20000 TIMES                                 
009800                  DEPENDING ON TB-NUM-HUECOS                              
009900                  PIC 9(10).                                              
010000 01  WS-SUMA-HUECOS        PIC 9(15)     COMP-3 VALUE ZERO.               
010100 01  WS-MEDIA-HUECOS           PIC 9(10)V9999     VALUE ZERO.             
010200 01  WS-SUMA-DESVIACION2   PIC 9(18)V9999 COMP-3 VALUE ZERO.              
010300 01  WS-DESVIACION-TIP         PIC 9(10)V9999     VALUE ZERO.             
010400 01  WS-COEF-VARIACION         PIC 9(05)V9999     VALUE ZERO.             
010500 01  TB-MINUTOS-ACTIVOS.                                                  
010600     05  TB-NUM-MINUTOS        PIC 9(05)         COMP VALUE ZERO.         
010700     05  TB-MINUTO OCCURS 1 TO 1500 TIMES                                 
010800                   DEPENDING ON TB-NUM-MINUTOS.                           
010900         10  TM-MINUTO         PIC 9(08).                                 
011000         10  TM-TRADES         PIC 9(05)         COMP.                    
011100         10  TM-SUMA-SIZE      PIC S9(11)V99.                             
011200         10  TM-SUMA-NOTIONAL  PIC S9(11)V99.                             
011300 01  TB-CONTEOS-ORDENADOS.                                                
011400     05  TB-CO OCCURS 1 TO 1500 TIMES                                     
011500               DEPENDING ON TB-NUM-MINUTOS                                
011600               PIC 9(05).                                                 
011700 01  WS-MEDIANA                PIC 9(05)V99       VALUE ZERO.             
011800 01  WS-MEDIANA-DESVIACION     PIC 9(05)V99       VALUE ZERO.             
011900 01  WS-SIGMA-MAD              PIC 9(05)V9999     VALUE ZERO.             
012000 01  WS-Z-SCORE                PIC S9(05)V9999                            
012100                               SIGN IS LEADING SEPARATE.                  
012200*----PING-PONG E IDA-VUELTA (POR CARTERA, ORDEN TEMPORAL)                 
012300 01  WS-TRADES-CARTERA         PIC 9(07)         COMP VALUE ZERO.         
012400 01  WS-MARCADOS-CARTERA       PIC 9(07)         COMP VALUE ZERO.         
012500 01  WS-TRADES-EN-BANDERA      PIC 9(07)         COMP VALUE ZERO.         
012600 01  WS-VUELTAS-CARTERA        PIC 9(07)         COMP VALUE ZERO.         
012700 01  WS-CARTERA-EN-BANDERA     PIC X(01)          VALUE "N".              
012800 01  WS-TAMANO-MAYOR           PIC S9(09)V99      VALUE ZERO.             
012900 01  WS-TICK-EFECTIVO          PIC 9(01)V9999     VALUE ZERO.             
013000 01  WS-DELTA-PRECIO           PIC S9(01)V9999                            
013100                               SIGN IS LEADING SEPARATE.                  
013200 01  WS-DELTA-SIZE             PIC S9(11)V99                              
013300                               SIGN IS LEADING SEPARATE.                  
013400 01  WS-DELTA-TIEMPO           PIC S9(10)                                 
013500                               SIGN IS LEADING SEPARATE.                  
013600 01  WS-REPARTO-PP             PIC 9(01)V9999     VALUE ZERO.             
013700 01  WS-REPARTO-RT             PIC 9(01)V9999     VALUE ZERO.             
013800*----LATIGO-PRECIO                                                        
013900 01  WS-EPISODIOS              PIC 9(03)         COMP VALUE ZERO.         
014000 01  WS-EPI-CONTADO-SW         PIC X(01)          VALUE "N".              
014100 01  WS-EP-INDICE-FIN          PIC 9(05)         COMP VALUE ZERO.         
014200 01  WS-VWAP-I                 PIC 9(01)V9999     VALUE ZERO.             
014300 01  WS-VWAP-J                 PIC 9(01)V9999     VALUE ZERO.             
014400 01  WS-VWAP-K                 PIC 9(01)V9999     VALUE ZERO.             
014500 01  WS-MOVIMIENTO             PIC 9(01)V9999     VALUE ZERO.             
014600 01  WS-REVIERTE-SW            PIC X(01)          VALUE "N".              
014700*    CALIFICACION DEL EPISODIO (CR-0870): SOLO CUENTA CON 10 O            
014800*    MAS OPERACIONES Y CARTERAS TOP-3 CONCENTRANDO EL 70% DE              
014900*    LAS OPERACIONES DEL PROPIO EPISODIO.                                 
015000 01  WS-EP-MINUTO-INI          PIC 9(08)         VALUE ZERO.              
015100 01  WS-EP-MINUTO-FIN          PIC 9(08)         VALUE ZERO.              
015200 01  WS-EP-TRADES              PIC 9(05)         COMP VALUE ZERO.         
015300 01  TB-EPI-CARTERAS.                                                     
015400     05  TB-EPI-NUM-CARTERAS   PIC 9(05)         COMP VALUE ZERO.         
015500     05  TB-EPI-CARTERA OCCURS 1 TO 500 TIMES                             
015600                 DEPENDING ON TB-EPI-NUM-CARTERAS.                        
015700         10  TW-WALLET-ID      PIC X(42).                                 
015800         10  TW-TRADES         PIC 9(07)         COMP.                    
015900 01  WS-EP-TOP3-SUMA           PIC 9(07)         COMP VALUE ZERO.         
016000 01  WS-EP-TOP3-PORC           PIC 9(01)V9999     VALUE ZERO.             
016100*----GENERICAS DE VALOR                                                   
016200 01  WS-CLAMP                  PIC 9(01)V9999     VALUE ZERO.             
016300 01  WS-CLAMP-R REDEFINES WS-CLAMP.                                       
016400     05  WS-CLAMP-ENTERO       PIC 9(01).                                 
016500     05  WS-CLAMP-DECIMAL      PIC 9(04).                                 
016600 01  WS-TOTAL-SIZE             PIC S9(11)V99      VALUE ZERO.             
016700 01  WS-TOTAL-NOTIONAL         PIC S9(11)V99      VALUE ZERO.             
016800 01  WS-TOTAL-NOTIONAL-R REDEFINES WS-TOTAL-NOTIONAL.                     
016900     05  WS-TOTAL-NOTION-ENT   PIC S9(11).                                
017000     05  WS-TOTAL-NOTION-DEC   PIC 99.                                    
017100 01  WS-REMAINDER-PAR          PIC 9(01)         COMP VALUE ZERO.         
017200 01  WS-DELTA-REVIERTE         PIC 9(01)V9999     VALUE ZERO.             
017300*----RAIZ CUADRADA POR NEWTON-RAPHSON (10 ITERACIONES FIJAS)              
017400 01  WS-RAIZ-ENTRADA           PIC 9(10)V9999     VALUE ZERO.             
017500 01  WS-RAIZ-SALIDA            PIC 9(10)V9999     VALUE ZERO.             
017600 01  WS-RAIZ-CONTADOR          PIC 9(02)         COMP VALUE ZERO.         
017700******************************************************************        
017800 LINKAGE SECTION.                                                         
017900 01  LK-NUM-TRADES             PIC 9(05)         COMP.                    
018000 01  LK-TRADES.                                                           
018100     05  LK-TRADE OCCURS 1 TO 20000 TIMES                                 
018200                  DEPENDING ON LK-NUM-TRADES.                             
018300*        MISMO LAYOUT QUE COPY REGTRADE, REPETIDO AQUI PORQUE             
018400*        EL NIVEL 01 DE LA COPY NO PUEDE ANIDARSE BAJO OCCURS.            
018500         10  TR-TIMESTAMP          PIC 9(10).                             
018600         10  TR-TIMESTAMP-R REDEFINES TR-TIMESTAMP.                       
018700             15  TR-TS-MINUTOS     PIC 9(08).                             
018800             15  TR-TS-SEGUNDOS    PIC 9(02).                             
018900         10  TR-WALLET-ID          PIC X(42).                             
019000         10  TR-WALLET-AUSENTE     PIC X(01).                             
019100             88  TR-SIN-CARTERA          VALUE "S".                       
019200             88  TR-CON-CARTERA          VALUE "N".                       
019300         10  TR-SIDE               PIC X(04).                             
019400             88  TR-LADO-COMPRA          VALUE "BUY ".                    
019500             88  TR-LADO-VENTA           VALUE "SELL".                    
019600         10  TR-CONDITION-ID       PIC X(20).                             
019700         10  TR-OUTCOME-INDEX      PIC S9(02).                            
019800         10  TR-OUTCOME-NAME       PIC X(20).                             
019900         10  TR-TRADE-SIZE         PIC S9(09)V99.                         
020000         10  TR-TRADE-PRICE        PIC S9(01)V9999.                       
020100         10  TR-NOTIONAL-CALC      PIC S9(11)V99.                         
020200         10  FILLER                PIC X(09).                             
020300 01  LK-FILTRO-CONDITION       PIC X(20).                                 
020400 01  LK-FILTRO-OUTCOME         PIC S9(02).                                
020500 01  LK-MIN-SIZE               PIC S9(05)V99.                             
020600 01  LK-TICK-SIZE              PIC S9(01)V9999.                           
020700 01  LK-HEURISTICAS.                                                      
020800     05  LK-HR OCCURS 6 TIMES.                                            
020900         10  LK-HR-NOMBRE      PIC X(20).                                 
021000         10  LK-HR-DISPARADA   PIC X(01).                                 
021100         10  LK-HR-INTENSIDAD  PIC 9(01)V9999.                            
021200         10  LK-HR-RESUMEN     PIC X(80).                                 
021300         10  FILLER            PIC X(05).                                 
021400******************************************************************        
021500*                    PROCEDURE DIVISION                                   
021600******************************************************************        
021700 PROCEDURE DIVISION USING LK-NUM-TRADES LK-TRADES                         
021800                           LK-FILTRO-CONDITION LK-FILTRO-OUTCOME          
021900                           LK-MIN-SIZE LK-TICK-SIZE                       
022000                           LK-HEURISTICAS.                                
022100*-------------------                                                      
022200     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO                            
022300                                                                          
022400     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO                           
022500                                                                          
022600     PERFORM 3000-FIN     THRU 3000-FIN-FIN.                              
022700                                                                          
022800 1000-INICIO.                                                             
022900*------------                                                             
023000     MOVE ZERO TO TB-NUM-CARTERAS                                         
023100                  TB-NUM-HUECOS                                           
023200                  TB-NUM-MINUTOS                                          
023300                  WS-EPISODIOS                                            
023400                  WS-EVALUADOS                                            
023500                  WS-TOTAL-SIZE                                           
023600                  WS-TOTAL-NOTIONAL                                       
023700     PERFORM 1100-SELECCIONAR THRU 1100-FIN-SELECCIONAR                   
023800             VARYING WS-I FROM 1 BY 1                                     
023900             UNTIL WS-I > LK-NUM-TRADES.                                  
024000                                                                          
024100 1000-FIN-INICIO.                                                         
024200*----------------                                                         
024300     EXIT.                                                                
024400                                                                          
024500* 1100-SELECCIONAR ACUMULA, SOBRE LAS OPERACIONES QUE CUMPLEN EL          
024600* FILTRO RECIBIDO (CONDITION-ID/OUTCOME-INDEX, O ESPACIOS/-99             
024700* PARA TODO EL EVENTO), LAS SUMAS Y TABLAS QUE NECESITAN LAS              
024800* SEIS HEURISTICAS.                                                       
024900 1100-SELECCIONAR.                                                        
025000*-----------------                                                        
025100     IF (LK-FILTRO-CONDITION = SPACES)                                    
025200        OR (TR-CONDITION-ID(WS-I) = LK-FILTRO-CONDITION                   
025300        AND TR-OUTCOME-INDEX(WS-I) = LK-FILTRO-OUTCOME)                   
025400         ADD 1 TO WS-EVALUADOS                                            
025500         ADD TR-TRADE-SIZE(WS-I) TO WS-TOTAL-SIZE                         
025600         COMPUTE WS-TOTAL-NOTIONAL = WS-TOTAL-NOTIONAL +                  
025700                 TR-TRADE-SIZE(WS-I) * TR-TRADE-PRICE(WS-I)               
025800         PERFORM 1110-ACUMULAR-CARTERA                                    
025900                 THRU 1110-FIN-ACUMULAR-CARTERA                           
026000         IF WS-EVALUADOS > 1                                              
026100             COMPUTE WS-DELTA-TIEMPO =                                    
026200                     TR-TIMESTAMP(WS-I) - WS-TS-ANTERIOR                  
026300             IF WS-DELTA-TIEMPO > 0                                       
026400                 ADD 1 TO TB-NUM-HUECOS                                   
026500                 MOVE WS-DELTA-TIEMPO TO TB-HUECO(TB-NUM-HUECOS)          
026600             END-IF                                                       
026700         END-IF                                                           
026800         MOVE TR-TIMESTAMP(WS-I) TO WS-TS-ANTERIOR                        
026900         PERFORM 1120-ACUMULAR-MINUTO                                     
027000                 THRU 1120-FIN-ACUMULAR-MINUTO                            
027100     END-IF.                                                              
027200                                                                          
027300 1100-FIN-SELECCIONAR.                                                    
027400*-----------------------                                                  
027500     EXIT.                                                                
027600                                                                          
027700 1110-ACUMULAR-CARTERA.                                                   
027800*----------------------                                                   
027900     IF TR-WALLET-ID(WS-I) NOT = SPACES                                   
028000         PERFORM 1115-BUSCAR-CARTERA THRU 1115-FIN-BUSCAR-CARTERA         
028100                 VARYING WS-K FROM 1 BY 1                                 
028200                 UNTIL WS-K > TB-NUM-CARTERAS                             
028300                 OR TC-WALLET-ID(WS-K) = TR-WALLET-ID(WS-I)               
028400         IF WS-K > TB-NUM-CARTERAS                                        
028500             ADD 1 TO TB-NUM-CARTERAS                                     
028600             MOVE TR-WALLET-ID(WS-I) TO                                   
028700                  TC-WALLET-ID(TB-NUM-CARTERAS)                           
028800             MOVE ZERO TO TC-TRADES(TB-NUM-CARTERAS)                      
028900                          TC-NOTIONAL(TB-NUM-CARTERAS)                    
029000             MOVE TB-NUM-CARTERAS TO WS-K                                 
029100         END-IF                                                           
029200         ADD 1 TO TC-TRADES(WS-K)                                         
029300         COMPUTE TC-NOTIONAL(WS-K) = TC-NOTIONAL(WS-K) +                  
029400                 TR-TRADE-SIZE(WS-I) * TR-TRADE-PRICE(WS-I)               
029500     END-IF.                                                              
029600                                                                          
029700 1110-FIN-ACUMULAR-CARTERA.                                               
029800*--------------------------                                               
029900     EXIT.                                                                
030000                                                                          
030100 1115-BUSCAR-CARTERA.                                                     
030200*---------------------                                                    
030300     CONTINUE.                                                            
030400                                                                          
030500 1115-FIN-BUSCAR-CARTERA.                                                 
030600*------------------------                                                 
030700     EXIT.                                                                
030800                                                                          
030900 1120-ACUMULAR-MINUTO.                                                    
031000*---------------------                                                    
031100     DIVIDE TR-TIMESTAMP(WS-I) BY 60 GIVING WS-J                          
031200     PERFORM 1126-BUSCAR-MINUTO THRU 1126-FIN-BUSCAR-MINUTO               
031300             VARYING WS-K FROM 1 BY 1                                     
031400             UNTIL WS-K > TB-NUM-MINUTOS                                  
031500             OR TM-MINUTO(WS-K) = WS-J                                    
031600     IF WS-K > TB-NUM-MINUTOS                                             
031700         ADD 1 TO TB-NUM-MINUTOS                                          
031800         MOVE WS-J TO TM-MINUTO(TB-NUM-MINUTOS)                           
031900         MOVE ZERO TO TM-TRADES(TB-NUM-MINUTOS)                           
032000                      TM-SUMA-SIZE(TB-NUM-MINUTOS)                        
032100                      TM-SUMA-NOTIONAL(TB-NUM-MINUTOS)                    
032200         MOVE TB-NUM-MINUTOS TO WS-K                                      
032300     END-IF                                                               
032400     ADD 1 TO TM-TRADES(WS-K)                                             
032500     ADD TR-TRADE-SIZE(WS-I) TO TM-SUMA-SIZE(WS-K)                        
032600     COMPUTE TM-SUMA-NOTIONAL(WS-K) = TM-SUMA-NOTIONAL(WS-K) +            
032700             TR-TRADE-SIZE(WS-I) * TR-TRADE-PRICE(WS-I).                  
032800                                                                          
032900 1120-FIN-ACUMULAR-MINUTO.                                                
033000*-------------------------                                                
033100     EXIT.                                                                
033200                                                                          
033300 1126-BUSCAR-MINUTO.                                                      
033400*--------------------                                                     
033500     CONTINUE.                                                            
033600                                                                          
033700 1126-FIN-BUSCAR-MINUTO.                                                  
033800*-----------------------                                                  
033900     EXIT.                                                                
034000                                                                          
034100 2000-PROCESO.                                                            
034200*-------------                                                            
034300*    ORDEN DE EVALUACION FIJADO POR NORMATIVA (VER CR-0810):              
034400*    CONCENTRACION, TAMANO MINIMO, REGULARIDAD, PING-PONG,                
034500*    IDA-VUELTA, LATIGO DE PRECIO.                                        
034600     PERFORM 3000-CONCENTRACION-CARTERA                                   
034700             THRU 3000-FIN-CONCENTRACION-CARTERA                          
034800     PERFORM 3100-TAMANO-MINIMO                                           
034900             THRU 3100-FIN-TAMANO-MINIMO                                  
035000     PERFORM 3200-REGULARIDAD-TIEMPO                                      
035100             THRU 3200-FIN-REGULARIDAD-TIEMPO                             
035200     PERFORM 3300-PING-PONG                                               
035300             THRU 3300-FIN-PING-PONG                                      
035400     PERFORM 3400-IDA-VUELTA                                              
035500             THRU 3400-FIN-IDA-VUELTA                                     
035600     PERFORM 3500-LATIGO-PRECIO                                           
035700             THRU 3500-FIN-LATIGO-PRECIO.                                 
035800                                                                          
035900 2000-FIN-PROCESO.                                                        
036000*-----------------                                                        
036100     EXIT.                                                                
036200                                                                          
036300* CONCENTRACION-CARTERA: LA CARTERA MAYOR CONCENTRA DEMASIADAS            
036400* OPERACIONES O NOTIONAL, O LAS TRES MAYORES CONCENTRAN CASI              
036500* TODO EL VOLUMEN.                                                        
036600 3000-CONCENTRACION-CARTERA.                                              
036700*---------------------------                                              
036800     MOVE "wallet_concentration" TO LK-HR-NOMBRE(1)                       
036900     MOVE "N" TO LK-HR-DISPARADA(1)                                       
037000     MOVE ZERO TO LK-HR-INTENSIDAD(1)                                     
037100     IF WS-EVALUADOS = ZERO                                               
037200         MOVE "insufficient trades" TO LK-HR-RESUMEN(1)                   
037300     ELSE                                                                 
037400         PERFORM 3010-ORDENAR-CARTERAS                                    
037500                 THRU 3010-FIN-ORDENAR-CARTERAS                           
037600         DIVIDE TC-TRADES(1) BY WS-EVALUADOS                              
037700                GIVING WS-TOP1-PORC-TRADES ROUNDED                        
037800         IF WS-TOTAL-NOTIONAL > 0                                         
037900             DIVIDE TC-NOTIONAL(1) BY WS-TOTAL-NOTIONAL                   
038000                    GIVING WS-TOP1-PORC-NOTION ROUNDED                    
038100         ELSE                                                             
038200             MOVE ZERO TO WS-TOP1-PORC-NOTION                             
038300         END-IF                                                           
038400         MOVE ZERO TO WS-TOP3-SUMA-TRADES                                 
038500         PERFORM 3005-SUMAR-TOP3 THRU 3005-FIN-SUMAR-TOP3                 
038600                 VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 3                  
038700                 OR WS-K > TB-NUM-CARTERAS                                
038800         DIVIDE WS-TOP3-SUMA-TRADES BY WS-EVALUADOS                       
038900                GIVING WS-TOP3-PORC-TRADES ROUNDED                        
039000         IF (WS-TOP1-PORC-TRADES >= 0.60                                  
039100                 AND WS-TOP1-PORC-NOTION >= 0.40)                         
039200                 OR WS-TOP3-PORC-TRADES >= 0.85                           
039300             MOVE "Y" TO LK-HR-DISPARADA(1)                               
039400         END-IF                                                           
039500         MOVE WS-TOP1-PORC-TRADES TO WS-CLAMP                             
039600         IF WS-TOP3-PORC-TRADES > WS-CLAMP                                
039700             MOVE WS-TOP3-PORC-TRADES TO WS-CLAMP                         
039800         END-IF                                                           
039900         IF WS-CLAMP > 1                                                  
040000             MOVE 1 TO WS-CLAMP                                           
040100         END-IF                                                           
040200         MOVE WS-CLAMP TO LK-HR-INTENSIDAD(1)                             
040300         STRING "top1 trade share " DELIMITED BY SIZE                     
040400                "pct, top1 notional share pct, top3 trade "               
040500                DELIMITED BY SIZE                                         
040600                "share pct as computed" DELIMITED BY SIZE                 
040700                INTO LK-HR-RESUMEN(1)                                     
040800     END-IF.                                                              
040900                                                                          
041000 3000-FIN-CONCENTRACION-CARTERA.                                          
041100*-------------------------------                                          
041200     EXIT.                                                                
041300                                                                          
041400 3005-SUMAR-TOP3.                                                         
041500*-----------------                                                        
041600     ADD TC-TRADES(WS-K) TO WS-TOP3-SUMA-TRADES.                          
041700                                                                          
041800 3005-FIN-SUMAR-TOP3.                                                     
041900*---------------------                                                    
042000     EXIT.                                                                
042100                                                                          
042200* SELECCION POR INSERCION DESCENDENTE, SUFICIENTE PARA LAS                
042300* POCAS CENTENAS DE CARTERAS TIPICAS DE UN EVENTO.                        
042400 3010-ORDENAR-CARTERAS.                                                   
042500*----------------------                                                   
042600     PERFORM 3012-ORDENAR-UNA THRU 3012-FIN-ORDENAR-UNA                   
042700             VARYING WS-I FROM 2 BY 1                                     
042800             UNTIL WS-I > TB-NUM-CARTERAS.                                
042900                                                                          
043000 3010-FIN-ORDENAR-CARTERAS.                                               
043100*--------------------------                                               
043200     EXIT.                                                                
043300                                                                          
043400 3012-ORDENAR-UNA.                                                        
043500*------------------                                                       
043600     MOVE WS-I TO WS-K                                                    
043700     PERFORM 3011-DESPLAZAR THRU 3011-FIN-DESPLAZAR.                      
043800                                                                          
043900 3012-FIN-ORDENAR-UNA.                                                    
044000*----------------------                                                   
044100     EXIT.                                                                
044200                                                                          
044300 3011-DESPLAZAR.                                                          
044400*---------------                                                          
044500     IF WS-K > 1                                                          
044600        AND TC-TRADES(WS-K - 1) < TC-TRADES(WS-K)                         
044700         MOVE TC-WALLET-ID(WS-K)                                          
044800              TO TC-WALLET-ID(TB-NUM-CARTERAS + 1)                        
044900         MOVE TC-TRADES(WS-K)   TO TC-TRADES(TB-NUM-CARTERAS + 1)         
045000         MOVE TC-NOTIONAL(WS-K)                                           
045100              TO TC-NOTIONAL(TB-NUM-CARTERAS + 1)                         
045200         MOVE TC-WALLET-ID(WS-K - 1) TO TC-WALLET-ID(WS-K)                
045300         MOVE TC-TRADES(WS-K - 1)   TO TC-TRADES(WS-K)                    
045400         MOVE TC-NOTIONAL(WS-K - 1) TO TC-NOTIONAL(WS-K)                  
045500         MOVE TC-WALLET-ID(TB-NUM-CARTERAS + 1)                           
045600              TO TC-WALLET-ID(WS-K - 1)                                   
045700         MOVE TC-TRADES(TB-NUM-CARTERAS + 1)                              
045800              TO TC-TRADES(WS-K - 1)                                      
045900         MOVE TC-NOTIONAL(TB-NUM-CARTERAS + 1)                            
046000              TO TC-NOTIONAL(WS-K - 1)                                    
046100         SUBTRACT 1 FROM WS-K                                             
046200         GO TO 3011-DESPLAZAR                                             
046300     END-IF.                                                              
046400                                                                          
046500 3011-FIN-DESPLAZAR.                                                      
046600*-------------------                                                      
046700     EXIT.                                                                
046800                                                                          
046900* TAMANO-MINIMO: MUCHAS OPERACIONES POR DEBAJO DE 1.5 VECES EL            
047000* TAMANO MINIMO DE ORDEN DEL MERCADO (SEGUN CR-0645, SOLO                 
047100* SIGNIFICATIVO CON 100 O MAS OPERACIONES).                               
047200 3100-TAMANO-MINIMO.                                                      
047300*--------------------                                                     
047400     MOVE "min_size_spam" TO LK-HR-NOMBRE(2)                              
047500     MOVE "N" TO LK-HR-DISPARADA(2)                                       
047600     MOVE ZERO TO LK-HR-INTENSIDAD(2)                                     
047700     IF WS-EVALUADOS = ZERO                                               
047800         MOVE "no trades" TO LK-HR-RESUMEN(2)                             
047900     ELSE                                                                 
048000         IF LK-MIN-SIZE > 0                                               
048100             COMPUTE WS-UMBRAL-MINIMO = LK-MIN-SIZE * 1.5                 
048200             MOVE WS-EVALUADOS TO WS-CON-METADATOS                        
048300             MOVE ZERO TO WS-CASI-MINIMO                                  
048400             PERFORM 3105-CONTAR-CASI-MINIMO                              
048500                     THRU 3105-FIN-CONTAR-CASI-MINIMO                     
048600                     VARYING WS-I FROM 1 BY 1                             
048700                     UNTIL WS-I > LK-NUM-TRADES                           
048800             DIVIDE WS-CASI-MINIMO BY WS-CON-METADATOS                    
048900                    GIVING WS-REPARTO-MINIMO ROUNDED                      
049000             IF WS-EVALUADOS >= 100 AND WS-REPARTO-MINIMO > 0.75          
049100                 MOVE "Y" TO LK-HR-DISPARADA(2)                           
049200             END-IF                                                       
049300             MOVE WS-REPARTO-MINIMO TO WS-CLAMP                           
049400             IF WS-CLAMP > 1                                              
049500                 MOVE 1 TO WS-CLAMP                                       
049600             END-IF                                                       
049700             MOVE WS-CLAMP TO LK-HR-INTENSIDAD(2)                         
049800             MOVE "share of near-minimum size trades computed"            
049900                  TO LK-HR-RESUMEN(2)                                     
050000         ELSE                                                             
050100             MOVE "no min-size metadata" TO LK-HR-RESUMEN(2)              
050200         END-IF                                                           
050300     END-IF.                                                              
050400                                                                          
050500 3100-FIN-TAMANO-MINIMO.                                                  
050600*-----------------------                                                  
050700     EXIT.                                                                
050800                                                                          
050900 3105-CONTAR-CASI-MINIMO.                                                 
051000*-------------------------                                                
051100     IF (LK-FILTRO-CONDITION = SPACES                                     
051200        OR (TR-CONDITION-ID(WS-I) = LK-FILTRO-CONDITION                   
051300        AND TR-OUTCOME-INDEX(WS-I) = LK-FILTRO-OUTCOME))                  
051400        AND TR-TRADE-SIZE(WS-I) <= WS-UMBRAL-MINIMO                       
051500         ADD 1 TO WS-CASI-MINIMO                                          
051600     END-IF.                                                              
051700                                                                          
051800 3105-FIN-CONTAR-CASI-MINIMO.                                             
051900*------------------------------                                           
052000     EXIT.                                                                
052100                                                                          
052200* REGULARIDAD-TIEMPO: HUECOS ENTRE OPERACIONES DEMASIADO                  
052300* REGULARES (CV BAJO) JUNTO A UN PICO RECIENTE DE ACTIVIDAD               
052400* (Z-SCORE ALTO SOBRE LA MEDIANA DE CONTEOS POR MINUTO).                  
052500 3200-REGULARIDAD-TIEMPO.                                                 
052600*------------------------                                                 
052700     MOVE "timing_regular" TO LK-HR-NOMBRE(3)                             
052800     MOVE "N" TO LK-HR-DISPARADA(3)                                       
052900     MOVE ZERO TO LK-HR-INTENSIDAD(3)                                     
053000     IF WS-EVALUADOS < 15                                                 
053100         MOVE "not enough trades" TO LK-HR-RESUMEN(3)                     
053200     ELSE                                                                 
053300         IF TB-NUM-HUECOS < 10                                            
053400             MOVE "insufficient gaps" TO LK-HR-RESUMEN(3)                 
053500         ELSE                                                             
053600             PERFORM 3210-COEF-VARIACION                                  
053700                     THRU 3210-FIN-COEF-VARIACION                         
053800             PERFORM 3220-Z-SCORE-MINUTO                                  
053900                     THRU 3220-FIN-Z-SCORE-MINUTO                         
054000             IF WS-COEF-VARIACION < 0.35 AND WS-Z-SCORE >= 3.0            
054100                 MOVE "Y" TO LK-HR-DISPARADA(3)                           
054200             END-IF                                                       
054300             COMPUTE WS-CLAMP ROUNDED =                                   
054400                     (0.35 - WS-COEF-VARIACION) / 0.35                    
054500             IF WS-CLAMP < 0                                              
054600                 MOVE ZERO TO WS-CLAMP                                    
054700             END-IF                                                       
054800             IF WS-CLAMP > 1                                              
054900                 MOVE 1 TO WS-CLAMP                                       
055000             END-IF                                                       
055100             MOVE WS-CLAMP TO LK-HR-INTENSIDAD(3)                         
055200             COMPUTE WS-CLAMP ROUNDED = (WS-Z-SCORE - 3) / 3              
055300             IF WS-CLAMP < 0                                              
055400                 MOVE ZERO TO WS-CLAMP                                    
055500             END-IF                                                       
055600             IF WS-CLAMP > 1                                              
055700                 MOVE 1 TO WS-CLAMP                                       
055800             END-IF                                                       
055900             IF WS-CLAMP > LK-HR-INTENSIDAD(3)                            
056000                 MOVE WS-CLAMP TO LK-HR-INTENSIDAD(3)                     
056100             END-IF                                                       
056200             MOVE "gap coefficient of variation and recent "              
056300                  TO LK-HR-RESUMEN(3)                                     
056400         END-IF                                                           
056500     END-IF.                                                              
056600                                                                          
056700 3200-FIN-REGULARIDAD-TIEMPO.                                             
056800*----------------------------                                             
056900     EXIT.                                                                
057000                                                                          
057100 3210-COEF-VARIACION.                                                     
057200*--------------------                                                     
057300     MOVE ZERO TO WS-SUMA-HUECOS                                          
057400     PERFORM 3211-SUMAR-HUECO THRU 3211-FIN-SUMAR-HUECO                   
057500             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > TB-NUM-HUECOS          
057600     DIVIDE WS-SUMA-HUECOS BY TB-NUM-HUECOS                               
057700            GIVING WS-MEDIA-HUECOS ROUNDED                                
057800     MOVE ZERO TO WS-SUMA-DESVIACION2                                     
057900     PERFORM 3212-SUMAR-DESVIACION2                                       
058000             THRU 3212-FIN-SUMAR-DESVIACION2                              
058100             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > TB-NUM-HUECOS          
058200     IF WS-MEDIA-HUECOS = ZERO                                            
058300         MOVE ZERO TO WS-COEF-VARIACION                                   
058400     ELSE                                                                 
058500         DIVIDE WS-SUMA-DESVIACION2 BY TB-NUM-HUECOS                      
058600                GIVING WS-DESVIACION-TIP ROUNDED                          
058700         MOVE WS-DESVIACION-TIP TO WS-RAIZ-ENTRADA                        
058800         PERFORM 9750-RAIZ-CUADRADA THRU 9750-FIN-RAIZ-CUADRADA           
058900         MOVE WS-RAIZ-SALIDA TO WS-DESVIACION-TIP                         
059000         DIVIDE WS-DESVIACION-TIP BY WS-MEDIA-HUECOS                      
059100                GIVING WS-COEF-VARIACION ROUNDED                          
059200     END-IF.                                                              
059300                                                                          
059400 3210-FIN-COEF-VARIACION.                                                 
059500*------------------------                                                 
059600     EXIT.                                                                
059700                                                                          
059800 3211-SUMAR-HUECO.                                                        
059900*------------------                                                       
060000     ADD TB-HUECO(WS-I) TO WS-SUMA-HUECOS.                                
060100                                                                          
060200 3211-FIN-SUMAR-HUECO.                                                    
060300*----------------------                                                   
060400     EXIT.                                                                
060500                                                                          
060600 3212-SUMAR-DESVIACION2.                                                  
060700*------------------------                                                 
060800     COMPUTE WS-SUMA-DESVIACION2 ROUNDED =                                
060900             WS-SUMA-DESVIACION2 +                                        
061000             (TB-HUECO(WS-I) - WS-MEDIA-HUECOS) ** 2.                     
061100                                                                          
061200 3212-FIN-SUMAR-DESVIACION2.                                              
061300*----------------------------                                             
061400     EXIT.                                                                
061500                                                                          
061600 3220-Z-SCORE-MINUTO.                                                     
061700*--------------------                                                     
061800     PERFORM 3224-COPIAR-CONTEO THRU 3224-FIN-COPIAR-CONTEO               
061900             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > TB-NUM-MINUTOS         
062000     PERFORM 3221-ORDENAR-CONTEOS THRU 3221-FIN-ORDENAR-CONTEOS           
062100     PERFORM 3222-MEDIANA THRU 3222-FIN-MEDIANA                           
062200     PERFORM 3223-MAD THRU 3223-FIN-MAD                                   
062300     IF WS-SIGMA-MAD = ZERO                                               
062400         MOVE 1 TO WS-SIGMA-MAD                                           
062500     END-IF                                                               
062600     COMPUTE WS-Z-SCORE ROUNDED =                                         
062700             (TM-TRADES(TB-NUM-MINUTOS) - WS-MEDIANA)                     
062800             / WS-SIGMA-MAD.                                              
062900                                                                          
063000 3220-FIN-Z-SCORE-MINUTO.                                                 
063100*------------------------                                                 
063200     EXIT.                                                                
063300                                                                          
063400 3224-COPIAR-CONTEO.                                                      
063500*---------------------                                                    
063600     MOVE TM-TRADES(WS-I) TO TB-CO(WS-I).                                 
063700                                                                          
063800 3224-FIN-COPIAR-CONTEO.                                                  
063900*------------------------                                                 
064000     EXIT.                                                                
064100                                                                          
064200* ORDENACION POR BURBUJA, SUFICIENTE PARA LAS 1500 CASILLAS               
064300* DE MINUTOS DE UN EVENTO TIPICO.                                         
064400 3221-ORDENAR-CONTEOS.                                                    
064500*---------------------                                                    
064600     PERFORM 3229-PASADA-BURBUJA THRU 3229-FIN-PASADA-BURBUJA             
064700             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > TB-NUM-MINUTOS.        
064800                                                                          
064900 3221-FIN-ORDENAR-CONTEOS.                                                
065000*-------------------------                                                
065100     EXIT.                                                                
065200                                                                          
065300 3229-PASADA-BURBUJA.                                                     
065400*----------------------                                                   
065500     PERFORM 3230-COMPARAR-VECINOS                                        
065600             THRU 3230-FIN-COMPARAR-VECINOS                               
065700             VARYING WS-J FROM 1 BY 1                                     
065800             UNTIL WS-J > TB-NUM-MINUTOS - WS-I.                          
065900                                                                          
066000 3229-FIN-PASADA-BURBUJA.                                                 
066100*------------------------                                                 
066200     EXIT.                                                                
066300                                                                          
066400 3230-COMPARAR-VECINOS.                                                   
066500*------------------------                                                 
066600     IF TB-CO(WS-J) > TB-CO(WS-J + 1)                                     
066700         MOVE TB-CO(WS-J) TO WS-K                                         
066800         MOVE TB-CO(WS-J + 1) TO TB-CO(WS-J)                              
066900         MOVE WS-K TO TB-CO(WS-J + 1)                                     
067000     END-IF.                                                              
067100                                                                          
067200 3230-FIN-COMPARAR-VECINOS.                                               
067300*--------------------------                                               
067400     EXIT.                                                                
067500                                                                          
067600 3222-MEDIANA.                                                            
067700*-------------                                                            
067800     DIVIDE TB-NUM-MINUTOS BY 2 GIVING WS-I                               
067900            REMAINDER WS-REMAINDER-PAR                                    
068000     IF WS-REMAINDER-PAR = 0                                              
068100         COMPUTE WS-MEDIANA ROUNDED =                                     
068200                 (TB-CO(WS-I) + TB-CO(WS-I + 1)) / 2                      
068300     ELSE                                                                 
068400         ADD 1 TO WS-I                                                    
068500         MOVE TB-CO(WS-I) TO WS-MEDIANA                                   
068600     END-IF.                                                              
068700                                                                          
068800 3222-FIN-MEDIANA.                                                        
068900*-----------------                                                        
069000     EXIT.                                                                
069100                                                                          
069200 3223-MAD.                                                                
069300*---------                                                                
069400     PERFORM 3231-DESVIAR-CONTEO THRU 3231-FIN-DESVIAR-CONTEO             
069500             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > TB-NUM-MINUTOS         
069600     PERFORM 3221-ORDENAR-CONTEOS THRU 3221-FIN-ORDENAR-CONTEOS           
069700     DIVIDE TB-NUM-MINUTOS BY 2 GIVING WS-I                               
069800            REMAINDER WS-REMAINDER-PAR                                    
069900     IF WS-REMAINDER-PAR = 0                                              
070000         COMPUTE WS-MEDIANA-DESVIACION ROUNDED =                          
070100                 (TB-CO(WS-I) + TB-CO(WS-I + 1)) / 2                      
070200     ELSE                                                                 
070300         ADD 1 TO WS-I                                                    
070400         MOVE TB-CO(WS-I) TO WS-MEDIANA-DESVIACION                        
070500     END-IF                                                               
070600     IF WS-MEDIANA-DESVIACION = ZERO                                      
070700         MOVE ZERO TO WS-SIGMA-MAD                                        
070800     ELSE                                                                 
070900         COMPUTE WS-SIGMA-MAD ROUNDED =                                   
071000                 1.4826 * WS-MEDIANA-DESVIACION                           
071100     END-IF.                                                              
071200                                                                          
071300 3223-FIN-MAD.                                                            
071400*--------------                                                           
071500     EXIT.                                                                
071600                                                                          
071700*    TB-CO ES UNSIGNED: EL COMPUTE GUARDA EL VALOR ABSOLUTO DE            
071800*    LA DESVIACION SIN NECESIDAD DE COMPROBAR EL SIGNO.                   
071900 3231-DESVIAR-CONTEO.                                                     
072000*----------------------                                                   
072100     COMPUTE TB-CO(WS-I) = TB-CO(WS-I) - WS-MEDIANA.                      
072200                                                                          
072300 3231-FIN-DESVIAR-CONTEO.                                                 
072400*--------------------------                                               
072500     EXIT.                                                                
072600                                                                          
072700* PING-PONG: PARES CONSECUTIVOS DE LA MISMA CARTERA, LADOS                
072800* OPUESTOS, GAP CORTO Y TAMANO PARECIDO. UNA CARTERA QUEDA                
072900* "MARCADA" CUANDO ESE PATRON CUBRE EL 20% O MAS DE SUS                   
073000* OPERACIONES.                                                            
073100 3300-PING-PONG.                                                          
073200*----------------                                                         
073300     MOVE "ping_pong" TO LK-HR-NOMBRE(4)                                  
073400     MOVE "N" TO LK-HR-DISPARADA(4)                                       
073500     MOVE ZERO TO LK-HR-INTENSIDAD(4)                                     
073600     IF WS-EVALUADOS < 10                                                 
073700         MOVE "small sample" TO LK-HR-RESUMEN(4)                          
073800     ELSE                                                                 
073900         PERFORM 3310-EXAMINAR-CARTERAS                                   
074000                 THRU 3310-FIN-EXAMINAR-CARTERAS                          
074100                 VARYING WS-K FROM 1 BY 1                                 
074200                 UNTIL WS-K > TB-NUM-CARTERAS                             
074300         IF WS-TRADES-EN-BANDERA = ZERO                                   
074400             MOVE "no alternating sequences" TO LK-HR-RESUMEN(4)          
074500         ELSE                                                             
074600             DIVIDE WS-TRADES-EN-BANDERA BY WS-EVALUADOS                  
074700                    GIVING WS-REPARTO-PP ROUNDED                          
074800             IF WS-REPARTO-PP >= 0.40                                     
074900                 MOVE "Y" TO LK-HR-DISPARADA(4)                           
075000             END-IF                                                       
075100             MOVE WS-REPARTO-PP TO WS-CLAMP                               
075200             IF WS-CLAMP > 1                                              
075300                 MOVE 1 TO WS-CLAMP                                       
075400             END-IF                                                       
075500             MOVE WS-CLAMP TO LK-HR-INTENSIDAD(4)                         
075600             MOVE "share of trades in flagged alternating "               
075700                  TO LK-HR-RESUMEN(4)                                     
075800         END-IF                                                           
075900     END-IF.                                                              
076000                                                                          
076100 3300-FIN-PING-PONG.                                                      
076200*-------------------                                                      
076300     EXIT.                                                                
076400                                                                          
076500 3310-EXAMINAR-CARTERAS.                                                  
076600*-----------------------                                                  
076700*    NOTA: EN ESTA VERSION LA BUSQUEDA DE PARES CONSECUTIVOS SE           
076800*    APOYA EN EL ORDEN DE LECTURA DEL FICHERO TRADES (YA                  
076900*    ASCENDENTE POR TIMESTAMP), FILTRANDO POR CARTERA.                    
077000     MOVE ZERO TO WS-TRADES-CARTERA WS-MARCADOS-CARTERA                   
077100     MOVE ZERO TO WS-I                                                    
077200     MOVE "N" TO WS-CARTERA-EN-BANDERA                                    
077300     PERFORM 3311-EXAMINAR-UNA-CARTERA                                    
077400             THRU 3311-FIN-EXAMINAR-UNA-CARTERA                           
077500             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > LK-NUM-TRADES          
077600     IF WS-TRADES-CARTERA > 0                                             
077700         DIVIDE WS-MARCADOS-CARTERA BY WS-TRADES-CARTERA                  
077800                GIVING WS-CLAMP ROUNDED                                   
077900         IF WS-CLAMP >= 0.20                                              
078000             ADD WS-TRADES-CARTERA TO WS-TRADES-EN-BANDERA                
078100         END-IF                                                           
078200     END-IF.                                                              
078300                                                                          
078400 3310-FIN-EXAMINAR-CARTERAS.                                              
078500*---------------------------                                              
078600     EXIT.                                                                
078700                                                                          
078800*    EL DENOMINADOR DEL RATIO DE TAMANO ES EL MAYOR DE LOS DOS            
078900*    TAMANOS DEL PAR (SUELO DE 0.01 PARA EVITAR DIVIDIR POR               
079000*    CERO), NO SOLO EL DE LA OPERACION MAS RECIENTE (CR-0871).            
079100*    WS-CARTERA-EN-BANDERA EVITA CONTAR DOS VECES LA OPERACION            
079200*    COMPARTIDA POR DOS PARES CONSECUTIVOS QUE SE SOLAPAN, DE             
079300*    FORMA QUE WS-MARCADOS-CARTERA CUENTE OPERACIONES, NO PARES.          
079400 3311-EXAMINAR-UNA-CARTERA.                                               
079500*----------------------------                                             
079600     IF TR-WALLET-ID(WS-J) = TC-WALLET-ID(WS-K)                           
079700         ADD 1 TO WS-TRADES-CARTERA                                       
079800         IF WS-I NOT = ZERO                                               
079900             COMPUTE WS-DELTA-TIEMPO =                                    
080000                     TR-TIMESTAMP(WS-J) - TR-TIMESTAMP(WS-I)              
080100             COMPUTE WS-DELTA-SIZE ROUNDED =                              
080200                     TR-TRADE-SIZE(WS-J) - TR-TRADE-SIZE(WS-I)            
080300             IF WS-DELTA-SIZE < 0                                         
080400                 COMPUTE WS-DELTA-SIZE ROUNDED =                          
080500                         WS-DELTA-SIZE * -1                               
080600             END-IF                                                       
080700             IF TR-TRADE-SIZE(WS-I) > TR-TRADE-SIZE(WS-J)                 
080800                 MOVE TR-TRADE-SIZE(WS-I) TO WS-TAMANO-MAYOR              
080900             ELSE                                                         
081000                 MOVE TR-TRADE-SIZE(WS-J) TO WS-TAMANO-MAYOR              
081100             END-IF                                                       
081200             IF WS-TAMANO-MAYOR = ZERO                                    
081300                 MOVE 0.01 TO WS-TAMANO-MAYOR                             
081400             END-IF                                                       
081500             IF TR-SIDE(WS-J) NOT = TR-SIDE(WS-I)                         
081600                AND WS-DELTA-TIEMPO <= 60                                 
081700                AND WS-DELTA-SIZE <= 0.20 * WS-TAMANO-MAYOR               
081800                 IF WS-CARTERA-EN-BANDERA = "Y"                           
081900                     ADD 1 TO WS-MARCADOS-CARTERA                         
082000                 ELSE                                                     
082100                     ADD 2 TO WS-MARCADOS-CARTERA                         
082200                 END-IF                                                   
082300                 MOVE "Y" TO WS-CARTERA-EN-BANDERA                        
082400             ELSE                                                         
082500                 MOVE "N" TO WS-CARTERA-EN-BANDERA                        
082600             END-IF                                                       
082700         END-IF                                                           
082800         MOVE WS-J TO WS-I                                                
082900     END-IF.                                                              
083000                                                                          
083100 3311-FIN-EXAMINAR-UNA-CARTERA.                                           
083200*---------------------------------                                        
083300     EXIT.                                                                
083400                                                                          
083500* IDA-VUELTA: PARES CONSECUTIVOS DE LA MISMA CARTERA, LADOS               
083600* OPUESTOS, GAP DE HASTA 600 SEGUNDOS Y PRECIO CASI IGUAL                 
083700* (DENTRO DE UN TICK). SE MARCA LA CARTERA CUANDO UN TERCIO O             
083800* MAS DE SUS OPERACIONES SON IDA-VUELTA.                                  
083900 3400-IDA-VUELTA.                                                         
084000*-----------------                                                        
084100     MOVE "round_trips" TO LK-HR-NOMBRE(5)                                
084200     MOVE "N" TO LK-HR-DISPARADA(5)                                       
084300     MOVE ZERO TO LK-HR-INTENSIDAD(5)                                     
084400     IF WS-EVALUADOS < 10                                                 
084500         MOVE "small sample" TO LK-HR-RESUMEN(5)                          
084600     ELSE                                                                 
084700         MOVE LK-TICK-SIZE TO WS-TICK-EFECTIVO                            
084800         IF WS-TICK-EFECTIVO = ZERO                                       
084900             MOVE 0.01 TO WS-TICK-EFECTIVO                                
085000         END-IF                                                           
085100         MOVE ZERO TO WS-TRADES-EN-BANDERA                                
085200         PERFORM 3410-EXAMINAR-VUELTAS                                    
085300                 THRU 3410-FIN-EXAMINAR-VUELTAS                           
085400                 VARYING WS-K FROM 1 BY 1                                 
085500                 UNTIL WS-K > TB-NUM-CARTERAS                             
085600         IF WS-TRADES-EN-BANDERA = ZERO                                   
085700             MOVE "no rapid reversals" TO LK-HR-RESUMEN(5)                
085800         ELSE                                                             
085900             DIVIDE WS-TRADES-EN-BANDERA BY WS-EVALUADOS                  
086000                    GIVING WS-REPARTO-RT ROUNDED                          
086100             IF WS-REPARTO-RT >= 0.30                                     
086200                 MOVE "Y" TO LK-HR-DISPARADA(5)                           
086300             END-IF                                                       
086400             MOVE WS-REPARTO-RT TO WS-CLAMP                               
086500             IF WS-CLAMP > 1                                              
086600                 MOVE 1 TO WS-CLAMP                                       
086700             END-IF                                                       
086800             MOVE WS-CLAMP TO LK-HR-INTENSIDAD(5)                         
086900             MOVE "share of trades in flagged reversal "                  
087000                  TO LK-HR-RESUMEN(5)                                     
087100         END-IF                                                           
087200     END-IF.                                                              
087300                                                                          
087400 3400-FIN-IDA-VUELTA.                                                     
087500*--------------------                                                     
087600     EXIT.                                                                
087700                                                                          
087800 3410-EXAMINAR-VUELTAS.                                                   
087900*----------------------                                                   
088000     MOVE ZERO TO WS-TRADES-CARTERA WS-VUELTAS-CARTERA                    
088100     MOVE ZERO TO WS-I                                                    
088200     PERFORM 3411-EXAMINAR-UNA-VUELTA                                     
088300             THRU 3411-FIN-EXAMINAR-UNA-VUELTA                            
088400             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > LK-NUM-TRADES          
088500     IF WS-TRADES-CARTERA > 0                                             
088600         DIVIDE WS-VUELTAS-CARTERA BY WS-TRADES-CARTERA                   
088700                GIVING WS-CLAMP ROUNDED                                   
088800         IF WS-CLAMP >= 0.33                                              
088900             ADD WS-TRADES-CARTERA TO WS-TRADES-EN-BANDERA                
089000         END-IF                                                           
089100     END-IF.                                                              
089200                                                                          
089300 3410-FIN-EXAMINAR-VUELTAS.                                               
089400*--------------------------                                               
089500     EXIT.                                                                
089600                                                                          
089700 3411-EXAMINAR-UNA-VUELTA.                                                
089800*---------------------------                                              
089900     IF TR-WALLET-ID(WS-J) = TC-WALLET-ID(WS-K)                           
090000         ADD 1 TO WS-TRADES-CARTERA                                       
090100         IF WS-I NOT = ZERO                                               
090200             COMPUTE WS-DELTA-TIEMPO =                                    
090300                     TR-TIMESTAMP(WS-J) - TR-TIMESTAMP(WS-I)              
090400             COMPUTE WS-DELTA-PRECIO ROUNDED =                            
090500                     TR-TRADE-PRICE(WS-J) - TR-TRADE-PRICE(WS-I)          
090600             IF WS-DELTA-PRECIO < 0                                       
090700                 COMPUTE WS-DELTA-PRECIO ROUNDED =                        
090800                         WS-DELTA-PRECIO * -1                             
090900             END-IF                                                       
091000             IF TR-SIDE(WS-J) NOT = TR-SIDE(WS-I)                         
091100                AND WS-DELTA-TIEMPO <= 600                                
091200                AND WS-DELTA-PRECIO <= WS-TICK-EFECTIVO                   
091300                 ADD 1 TO WS-VUELTAS-CARTERA                              
091400             END-IF                                                       
091500         END-IF                                                           
091600         MOVE WS-J TO WS-I                                                
091700     END-IF.                                                              
091800                                                                          
091900 3411-FIN-EXAMINAR-UNA-VUELTA.                                            
092000*--------------------------------                                         
092100     EXIT.                                                                
092200                                                                          
092300* LATIGO-PRECIO: EL VWAP POR MINUTO SE MUEVE 5 CENTIMOS O MAS Y           
092400* REVIERTE EN LOS 5 MINUTOS SIGUIENTES, CON AL MENOS 10                   
092500* OPERACIONES Y CONCENTRACION DE CARTERAS EN EL EPISODIO.                 
092600 3500-LATIGO-PRECIO.                                                      
092700*--------------------                                                     
092800     MOVE "price_whips" TO LK-HR-NOMBRE(6)                                
092900     MOVE "N" TO LK-HR-DISPARADA(6)                                       
093000     MOVE ZERO TO LK-HR-INTENSIDAD(6)                                     
093100     IF WS-EVALUADOS < 20                                                 
093200         MOVE "small sample" TO LK-HR-RESUMEN(6)                          
093300     ELSE                                                                 
093400         MOVE ZERO TO WS-EPISODIOS                                        
093500         PERFORM 3505-EXAMINAR-MINUTO                                     
093600                 THRU 3505-FIN-EXAMINAR-MINUTO                            
093700                 VARYING WS-I FROM 1 BY 1                                 
093800                 UNTIL WS-I > TB-NUM-MINUTOS                              
093900         IF WS-EPISODIOS >= 2                                             
094000             MOVE "Y" TO LK-HR-DISPARADA(6)                               
094100         END-IF                                                           
094200         DIVIDE WS-EPISODIOS BY 3 GIVING WS-CLAMP ROUNDED                 
094300         IF WS-CLAMP > 1                                                  
094400             MOVE 1 TO WS-CLAMP                                           
094500         END-IF                                                           
094600         MOVE WS-CLAMP TO LK-HR-INTENSIDAD(6)                             
094700         STRING "count of qualifying reverting VWAP episodes "            
094800                DELIMITED BY SIZE                                         
094900                "(10+ trades, top3 cartera share 70%+), "                 
095000                DELIMITED BY SIZE                                         
095100                "over three, as computed" DELIMITED BY SIZE               
095200                INTO LK-HR-RESUMEN(6)                                     
095300     END-IF.                                                              
095400                                                                          
095500 3500-FIN-LATIGO-PRECIO.                                                  
095600*-----------------------                                                  
095700     EXIT.                                                                
095800                                                                          
095900 3505-EXAMINAR-MINUTO.                                                    
096000*-----------------------                                                  
096100     IF TM-SUMA-SIZE(WS-I) > 0                                            
096200         DIVIDE TM-SUMA-NOTIONAL(WS-I) BY TM-SUMA-SIZE(WS-I)              
096300                GIVING WS-VWAP-I ROUNDED                                  
096400         PERFORM 3510-BUSCAR-EPISODIO                                     
096500                 THRU 3510-FIN-BUSCAR-EPISODIO                            
096600     END-IF.                                                              
096700                                                                          
096800 3505-FIN-EXAMINAR-MINUTO.                                                
096900*---------------------------                                              
097000     EXIT.                                                                
097100                                                                          
097200 3510-BUSCAR-EPISODIO.                                                    
097300*---------------------                                                    
097400     MOVE "N" TO WS-REVIERTE-SW                                           
097500     PERFORM 3511-BUSCAR-MOVIMIENTO                                       
097600             THRU 3511-FIN-BUSCAR-MOVIMIENTO                              
097700             VARYING WS-J FROM WS-I BY 1                                  
097800             UNTIL WS-J > TB-NUM-MINUTOS                                  
097900             OR TM-MINUTO(WS-J) - TM-MINUTO(WS-I) > 1                     
098000             OR WS-REVIERTE-SW = "Y"                                      
098100     IF WS-REVIERTE-SW = "Y"                                              
098200         MOVE "N" TO WS-REVIERTE-SW                                       
098300         PERFORM 3512-BUSCAR-REVERSION                                    
098400                 THRU 3512-FIN-BUSCAR-REVERSION                           
098500                 VARYING WS-K FROM WS-J BY 1                              
098600                 UNTIL WS-K > TB-NUM-MINUTOS                              
098700                 OR TM-MINUTO(WS-K) - TM-MINUTO(WS-J) > 5                 
098800                 OR WS-REVIERTE-SW = "Y"                                  
098900         IF WS-REVIERTE-SW = "Y"                                          
099000             MOVE TM-MINUTO(WS-I) TO WS-EP-MINUTO-INI                     
099100             MOVE TM-MINUTO(WS-K) TO WS-EP-MINUTO-FIN                     
099200*            WS-K SE GUARDA APARTE PORQUE 3513-CALIFICAR-                 
099300*            EPISODIO REUTILIZA WS-K COMO INDICE DE CARTERAS.             
099400             MOVE WS-K TO WS-EP-INDICE-FIN                                
099500             PERFORM 3513-CALIFICAR-EPISODIO                              
099600                     THRU 3513-FIN-CALIFICAR-EPISODIO                     
099700*            EPISODIO CONTADO: EL BARRIDO EXTERIOR (WS-I EN               
099800*            3500-LATIGO-PRECIO) REANUDA EN K+1 PARA NO VOLVER            
099900*            A DETECTAR EL MISMO MOVIMIENTO COMO VARIOS                   
100000*            EPISODIOS SOLAPADOS (CR-0871).                               
100100             IF WS-EPI-CONTADO-SW = "Y"                                   
100200                 MOVE WS-EP-INDICE-FIN TO WS-I                            
100300             END-IF                                                       
100400         END-IF                                                           
100500     END-IF.                                                              
100600                                                                          
100700 3510-FIN-BUSCAR-EPISODIO.                                                
100800*-------------------------                                                
100900     EXIT.                                                                
101000                                                                          
101100*    WS-MOVIMIENTO ES UNSIGNED: EL COMPUTE GUARDA YA EL VALOR             
101200*    ABSOLUTO DEL MOVIMIENTO DE VWAP.                                     
101300 3511-BUSCAR-MOVIMIENTO.                                                  
101400*-------------------------                                                
101500     IF WS-J > WS-I AND TM-SUMA-SIZE(WS-J) > 0                            
101600         DIVIDE TM-SUMA-NOTIONAL(WS-J) BY TM-SUMA-SIZE(WS-J)              
101700                GIVING WS-VWAP-J ROUNDED                                  
101800         COMPUTE WS-MOVIMIENTO ROUNDED = WS-VWAP-J - WS-VWAP-I            
101900         IF WS-MOVIMIENTO >= 0.05                                         
102000             MOVE "Y" TO WS-REVIERTE-SW                                   
102100         END-IF                                                           
102200     END-IF.                                                              
102300                                                                          
102400 3511-FIN-BUSCAR-MOVIMIENTO.                                              
102500*-----------------------------                                            
102600     EXIT.                                                                
102700                                                                          
102800*    WS-DELTA-REVIERTE ES UNSIGNED: MISMO CRITERIO QUE ARRIBA.            
102900 3512-BUSCAR-REVERSION.                                                   
103000*------------------------                                                 
103100     IF TM-SUMA-SIZE(WS-K) > 0                                            
103200         DIVIDE TM-SUMA-NOTIONAL(WS-K) BY TM-SUMA-SIZE(WS-K)              
103300                GIVING WS-VWAP-K ROUNDED                                  
103400         COMPUTE WS-DELTA-REVIERTE ROUNDED = WS-VWAP-K - WS-VWAP-I        
103500         IF WS-DELTA-REVIERTE <= 0.20 * WS-MOVIMIENTO                     
103600             MOVE "Y" TO WS-REVIERTE-SW                                   
103700         END-IF                                                           
103800     END-IF.                                                              
103900                                                                          
104000 3512-FIN-BUSCAR-REVERSION.                                               
104100*----------------------------                                             
104200     EXIT.                                                                
104300                                                                          
104400* CALIFICAR-EPISODIO (CR-0870): RECORRE LAS OPERACIONES DEL               
104500* PROPIO EPISODIO (MINUTOS WS-EP-MINUTO-INI A WS-EP-MINUTO-FIN)           
104600* Y SOLO CUENTA EL EPISODIO SI TIENE 10 O MAS OPERACIONES Y LAS           
104700* TRES CARTERAS MAYORES CONCENTRAN EL 70% O MAS DE ELLAS.                 
104800 3513-CALIFICAR-EPISODIO.                                                 
104900*------------------------                                                 
105000     MOVE ZERO TO WS-EP-TRADES TB-EPI-NUM-CARTERAS                        
105100     MOVE "N" TO WS-EPI-CONTADO-SW                                        
105200     PERFORM 3514-EXAMINAR-TRADE-EPI                                      
105300             THRU 3514-FIN-EXAMINAR-TRADE-EPI                             
105400             VARYING WS-L FROM 1 BY 1                                     
105500             UNTIL WS-L > LK-NUM-TRADES                                   
105600     IF WS-EP-TRADES >= 10                                                
105700         PERFORM 3515-ORDENAR-EPI-CARTERAS                                
105800                 THRU 3515-FIN-ORDENAR-EPI-CARTERAS                       
105900         MOVE ZERO TO WS-EP-TOP3-SUMA                                     
106000         PERFORM 3516-SUMAR-EPI-TOP3                                      
106100                 THRU 3516-FIN-SUMAR-EPI-TOP3                             
106200                 VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 3                  
106300                 OR WS-K > TB-EPI-NUM-CARTERAS                            
106400         DIVIDE WS-EP-TOP3-SUMA BY WS-EP-TRADES                           
106500                GIVING WS-EP-TOP3-PORC ROUNDED                            
106600         IF WS-EP-TOP3-PORC >= 0.70                                       
106700             ADD 1 TO WS-EPISODIOS                                        
106800             MOVE "Y" TO WS-EPI-CONTADO-SW                                
106900         END-IF                                                           
107000     END-IF.                                                              
107100                                                                          
107200 3513-FIN-CALIFICAR-EPISODIO.                                             
107300*-----------------------------                                            
107400     EXIT.                                                                
107500                                                                          
107600*    WS-J HACE DE ESCALA DE MINUTO IGUAL QUE EN 1120-ACUMULAR-            
107700*    MINUTO; A ESTA PROFUNDIDAD YA NO GUARDA NINGUN VALOR VIVO.           
107800 3514-EXAMINAR-TRADE-EPI.                                                 
107900*-----------------------                                                  
108000     IF (LK-FILTRO-CONDITION = SPACES)                                    
108100        OR (TR-CONDITION-ID(WS-L) = LK-FILTRO-CONDITION                   
108200        AND TR-OUTCOME-INDEX(WS-L) = LK-FILTRO-OUTCOME)                   
108300         DIVIDE TR-TIMESTAMP(WS-L) BY 60 GIVING WS-J                      
108400         IF WS-J >= WS-EP-MINUTO-INI                                      
108500            AND WS-J <= WS-EP-MINUTO-FIN                                  
108600             ADD 1 TO WS-EP-TRADES                                        
108700             PERFORM 3517-ACUMULAR-EPI-CARTERA                            
108800                     THRU 3517-FIN-ACUMULAR-EPI-CARTERA                   
108900         END-IF                                                           
109000     END-IF.                                                              
109100                                                                          
109200 3514-FIN-EXAMINAR-TRADE-EPI.                                             
109300*-----------------------------                                            
109400     EXIT.                                                                
109500                                                                          
109600 3517-ACUMULAR-EPI-CARTERA.                                               
109700*--------------------------                                               
109800     IF TR-WALLET-ID(WS-L) NOT = SPACES                                   
109900         PERFORM 3518-BUSCAR-EPI-CARTERA                                  
110000                 THRU 3518-FIN-BUSCAR-EPI-CARTERA                         
110100                 VARYING WS-K FROM 1 BY 1                                 
110200                 UNTIL WS-K > TB-EPI-NUM-CARTERAS                         
110300                 OR TW-WALLET-ID(WS-K) = TR-WALLET-ID(WS-L)               
110400         IF WS-K > TB-EPI-NUM-CARTERAS                                    
110500             ADD 1 TO TB-EPI-NUM-CARTERAS                                 
110600             MOVE TR-WALLET-ID(WS-L) TO                                   
110700                  TW-WALLET-ID(TB-EPI-NUM-CARTERAS)                       
110800             MOVE ZERO TO TW-TRADES(TB-EPI-NUM-CARTERAS)                  
110900             MOVE TB-EPI-NUM-CARTERAS TO WS-K                             
111000         END-IF                                                           
111100         ADD 1 TO TW-TRADES(WS-K)                                         
111200     END-IF.                                                              
111300                                                                          
111400 3517-FIN-ACUMULAR-EPI-CARTERA.                                           
111500*-------------------------------                                          
111600     EXIT.                                                                
111700                                                                          
111800 3518-BUSCAR-EPI-CARTERA.                                                 
111900*------------------------                                                 
112000     CONTINUE.                                                            
112100                                                                          
112200 3518-FIN-BUSCAR-EPI-CARTERA.                                             
112300*----------------------------                                             
112400     EXIT.                                                                
112500                                                                          
112600* SELECCION POR INSERCION DESCENDENTE, MISMO METODO QUE                   
112700* 3010-ORDENAR-CARTERAS PERO ACOTADO A LAS CARTERAS DEL                   
112800* EPISODIO.                                                               
112900 3515-ORDENAR-EPI-CARTERAS.                                               
113000*--------------------------                                               
113100     PERFORM 3521-ORDENAR-EPI-UNA THRU 3521-FIN-ORDENAR-EPI-UNA           
113200             VARYING WS-L FROM 2 BY 1                                     
113300             UNTIL WS-L > TB-EPI-NUM-CARTERAS.                            
113400                                                                          
113500 3515-FIN-ORDENAR-EPI-CARTERAS.                                           
113600*------------------------------                                           
113700     EXIT.                                                                
113800                                                                          
113900 3521-ORDENAR-EPI-UNA.                                                    
114000*---------------------                                                    
114100     MOVE WS-L TO WS-K                                                    
114200     PERFORM 3522-DESPLAZAR-EPI THRU 3522-FIN-DESPLAZAR-EPI.              
114300                                                                          
114400 3521-FIN-ORDENAR-EPI-UNA.                                                
114500*-------------------------                                                
114600     EXIT.                                                                
114700                                                                          
114800 3522-DESPLAZAR-EPI.                                                      
114900*-------------------                                                      
115000     IF WS-K > 1                                                          
115100        AND TW-TRADES(WS-K - 1) < TW-TRADES(WS-K)                         
115200         MOVE TW-WALLET-ID(WS-K)                                          
115300              TO TW-WALLET-ID(TB-EPI-NUM-CARTERAS + 1)                    
115400         MOVE TW-TRADES(WS-K)                                             
115500              TO TW-TRADES(TB-EPI-NUM-CARTERAS + 1)                       
115600         MOVE TW-WALLET-ID(WS-K - 1) TO TW-WALLET-ID(WS-K)                
115700         MOVE TW-TRADES(WS-K - 1)   TO TW-TRADES(WS-K)                    
115800         MOVE TW-WALLET-ID(TB-EPI-NUM-CARTERAS + 1)                       
115900              TO TW-WALLET-ID(WS-K - 1)                                   
116000         MOVE TW-TRADES(TB-EPI-NUM-CARTERAS + 1)                          
116100              TO TW-TRADES(WS-K - 1)                                      
116200         SUBTRACT 1 FROM WS-K                                             
116300         GO TO 3522-DESPLAZAR-EPI                                         
116400     END-IF.                                                              
116500                                                                          
116600 3522-FIN-DESPLAZAR-EPI.                                                  
116700*-----------------------                                                  
116800     EXIT.                                                                
116900                                                                          
117000 3516-SUMAR-EPI-TOP3.                                                     
117100*--------------------                                                     
117200     ADD TW-TRADES(WS-K) TO WS-EP-TOP3-SUMA.                              
117300                                                                          
117400 3516-FIN-SUMAR-EPI-TOP3.                                                 
117500*------------------------                                                 
117600     EXIT.                                                                
117700                                                                          
117800 3000-FIN.                                                                
117900*---------                                                                
118000     CONTINUE.                                                            
118100 3000-FIN-FIN.                                                            
118200*-------------                                                            
118300     EXIT.                                                                
118400                                                                          
118500* RAIZ CUADRADA DE WS-RAIZ-ENTRADA POR EL METODO DE NEWTON,               
118600* DIEZ ITERACIONES FIJAS (SOBRA DE SOBRA PARA LA PRECISION                
118700* DE 4 DECIMALES USADA EN ESTE PROGRAMA). SI LA ENTRADA ES                
118800* CERO LA SALIDA ES CERO SIN ITERAR.                                      
118900 9750-RAIZ-CUADRADA.                                                      
119000*---------------------                                                    
119100     IF WS-RAIZ-ENTRADA = ZERO                                            
119200         MOVE ZERO TO WS-RAIZ-SALIDA                                      
119300     ELSE                                                                 
119400         MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-SALIDA                           
119500         PERFORM 9751-ITERAR-RAIZ THRU 9751-FIN-ITERAR-RAIZ               
119600                 VARYING WS-RAIZ-CONTADOR FROM 1 BY 1                     
119700                 UNTIL WS-RAIZ-CONTADOR > 10                              
119800     END-IF.                                                              
119900                                                                          
120000 9750-FIN-RAIZ-CUADRADA.                                                  
120100*--------------------------                                               
120200     EXIT.                                                                
120300                                                                          
120400 9751-ITERAR-RAIZ.                                                        
120500*--------------------                                                     
120600     COMPUTE WS-RAIZ-SALIDA ROUNDED =                                     
120700             (WS-RAIZ-SALIDA + (WS-RAIZ-ENTRADA / WS-RAIZ-SALIDA))        
120800             / 2.                                                         
120900                                                                          
121000 9751-FIN-ITERAR-RAIZ.                                                    
121100*------------------------                                                 
121200     EXIT.                                                                
121300                                                                          
121400 END PROGRAM CALC_HEURISTICAS.                                            
